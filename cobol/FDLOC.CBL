000100*****************************************************************
000200* FDLOC.CBL
000300* FD + record layout for the LOCATION-TABLE load file.  One row
000400* per physical site; the table is small (ten rows known today)
000500* and is read once, in full, at the start of a run.
000600*---------------------------------------------------------------
000700* 03/11/1991  R.OKONKWO   INITIAL VERSION.
000800*****************************************************************
000900 FD  LOCATION-TABLE
001000     LABEL RECORDS ARE STANDARD.
001100 01  LOC-LOAD-RECORD.
001200     05  LOC-LOAD-IDENTIFICATION      PIC X(20).
001300     05  LOC-LOAD-MAX-WAREHOUSES      PIC 9(04).
001400     05  LOC-LOAD-MAX-CAPACITY        PIC 9(09).
001500     05  FILLER                       PIC X(04).
