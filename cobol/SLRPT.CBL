000100*****************************************************************
000200* SLRPT.CBL
000300* FILE-CONTROL entry for REPORT-OUT, the run report.
000400*---------------------------------------------------------------
000500* 04/15/1991  R.OKONKWO   INITIAL VERSION.
000600*****************************************************************
000700 SELECT REPORT-OUT ASSIGN TO "REPORT-OUT"
000800     ORGANIZATION   IS LINE SEQUENTIAL
000900     ACCESS         IS SEQUENTIAL
001000     FILE STATUS    IS WS-FS-REPORT-OUT.
