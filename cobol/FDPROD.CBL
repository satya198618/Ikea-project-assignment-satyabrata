000100*****************************************************************
000200* FDPROD.CBL
000300* FD + record layout for PRODUCT-MASTER -- existence reference
000400* only (see SLPROD.CBL).
000500*---------------------------------------------------------------
000600* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000700*****************************************************************
000800 FD  PRODUCT-MASTER
000900     LABEL RECORDS ARE STANDARD.
001000 01  PRODUCT-MASTER-RECORD.
001100     05  PDM-PRODUCT-ID                PIC 9(09).
001200     05  FILLER                        PIC X(04).
