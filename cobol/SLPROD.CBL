000100*****************************************************************
000200* SLPROD.CBL
000300* FILE-CONTROL entry for PRODUCT-MASTER.  Reference file only --
000400* this suite never adds, changes or deletes a product, it only
000500* confirms one exists before an association is created.
000600*---------------------------------------------------------------
000700* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000800*****************************************************************
000900 SELECT PRODUCT-MASTER ASSIGN TO "PRODUCT-MASTER"
001000     ORGANIZATION   IS SEQUENTIAL
001100     ACCESS         IS SEQUENTIAL
001200     FILE STATUS    IS WS-FS-PRODUCT-MASTER.
