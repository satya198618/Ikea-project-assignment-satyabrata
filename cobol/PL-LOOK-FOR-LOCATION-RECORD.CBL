000100*-------------------------------------------------------------
000200* PL-LOOK-FOR-LOCATION-RECORD.CBL
000300* Paragraph LOOK-FOR-LOCATION-RECORD, copied into
000400* warehouse-maintenance.cob.  Scans the LOCATION table already
000500* loaded into WH-LOC-TABLE (see LOAD-LOCATION-TABLE) for an
000600* exact, case-sensitive match on WS-SEARCH-LOCATION.  Sets
000700* W-FOUND-LOCATION-RECORD and, when found, WH-LOC-IDX points at
000800* the matching row.
000900*-------------------------------------------------------------
001000* 04/02/1991  R.OKONKWO   INITIAL VERSION.
001100* 06/14/1991  R.OKONKWO   Reworked the scan off PERFORM VARYING
001200*                         onto a plain subscript bump, to match
001300*                         the rest of the suite's loop style.
001400*-------------------------------------------------------------
001500
001600 LOOK-FOR-LOCATION-RECORD.
001700
001800     MOVE "N" TO W-FOUND-LOCATION-RECORD.
001900     MOVE 1   TO WH-LOC-IDX.
002000
002100     PERFORM SCAN-ONE-LOCATION-ENTRY
002200               UNTIL WH-LOC-IDX GREATER THAN WH-LOC-TABLE-COUNT
002300                  OR FOUND-LOCATION-RECORD.
002400
002500 LOOK-FOR-LOCATION-RECORD-EXIT.
002600     EXIT.
002700
002800 SCAN-ONE-LOCATION-ENTRY.
002900
003000     IF WH-LOC-IDENTIFICATION (WH-LOC-IDX)
003100                              EQUAL WS-SEARCH-LOCATION
003200        MOVE "Y" TO W-FOUND-LOCATION-RECORD
003300     ELSE
003400        ADD 1 TO WH-LOC-IDX.
003500
003600 SCAN-ONE-LOCATION-ENTRY-EXIT.
003700     EXIT.
