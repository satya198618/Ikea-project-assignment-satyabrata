000100*-------------------------------------------------------------
000200* PLTSTAMP.CBL
000300* Paragraph GET-CURRENT-TIMESTAMP, copied into programs that
000400* need to stamp a WAREHOUSE-MASTER or ASSOCIATION-MASTER row
000500* with the time it was created/archived.  Requires wststamp.cbl
000600* in WORKING-STORAGE.
000700*-------------------------------------------------------------
000800* 04/15/1991  R.OKONKWO   INITIAL VERSION.
000900*-------------------------------------------------------------
001000
001100 GET-CURRENT-TIMESTAMP.
001200
001300     ACCEPT WS-STAMP-TODAY FROM DATE YYYYMMDD.
001400     ACCEPT WS-STAMP-NOW   FROM TIME.
001500
001600     MOVE WS-STAMP-TODAY-CCYY    TO WS-STAMP-CCYY.
001700     MOVE WS-STAMP-TODAY-MM      TO WS-STAMP-MM.
001800     MOVE WS-STAMP-TODAY-DD      TO WS-STAMP-DD.
001900     MOVE WS-STAMP-NOW-HH        TO WS-STAMP-HH.
002000     MOVE WS-STAMP-NOW-MI        TO WS-STAMP-MI.
002100     MOVE WS-STAMP-NOW-SS        TO WS-STAMP-SS.
002200 GET-CURRENT-TIMESTAMP-EXIT.
002300     EXIT.
