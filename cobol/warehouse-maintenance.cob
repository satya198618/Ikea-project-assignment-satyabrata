000100*****************************************************************
000200* WAREHOUSE-MAINTENANCE.COB
000300* Subprogram CALLed by fulfilment-batch-driver.cob (and, for the
000400* EXISTS op-code, by association-maintenance.cob) to carry out
000500* the three warehouse use cases: CREATE, REPLACE and ARCHIVE.
000600* The WAREHOUSE master is small enough to keep entirely in an
000700* in-memory table for the life of the run -- WH-TABLE is loaded
000800* once, on the first CALL, and is never re-read; the table is
000900* only spilled back to WAREHOUSE-MASTER when the driver sends the
001000* SAVE op-code at end of run.  WORKING-STORAGE in a subprogram
001100* survives between CALLs for the life of the run unless the
001200* program is CANCELled, which this suite never does.
001300*-----------------------------------------------------------------
001400* 04/02/1991  R.OKONKWO   INITIAL VERSION.
001500* 04/09/1991  R.OKONKWO   Added the EXISTS op-code for
001600*                         carrier-maintenance's ship-from check --
001700*                         carried over here for association-
001800*                         maintenance's warehouse check.
001900* 05/01/1991  R.OKONKWO   Split CREATE/REPLACE/ARCHIVE into
002000*                         separate 200-/300-/400- paragraphs per
002100*                         the shop's numbered-module convention.
002200* 11/19/1998  R.OKONKWO   Y2K -- WHM-CREATED-AT / WHM-ARCHIVED-AT
002300*                         now carry 4-digit century throughout.
002400* 03/22/2001  T.VANDUSEN  REQ 4417 -- replace now insists the new
002500*                         stock figure equals the old one exactly
002600*                         (continuity rule), not just <= capacity.
002700* 06/14/2001  T.VANDUSEN  REQ 4417 -- REPLACE and ARCHIVE used to
002800*                         lump "already archived" in with "not
002900*                         found".  Added 212-/213- to tell the two
003000*                         apart so the batch totals break out the
003100*                         right reason.
003200*-----------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    warehouse-maintenance.
003500 AUTHOR.        R. OKONKWO.
003600 INSTALLATION.  DATA CENTER SERVICES.
003700 DATE-WRITTEN.  04/02/1991.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLLOC.CBL".
005000     COPY "SLWHSE.CBL".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500     COPY "FDLOC.CBL".
005600     COPY "FDWHSE.CBL".
005700
005800 WORKING-STORAGE SECTION.
005900
006000     COPY "wststamp.cbl".
006100
006200     01  WS-FS-LOCATION-TABLE          PIC X(02).
006300         88  WS-FS-LOCATION-TABLE-OK   VALUE "00".
006400         88  WS-FS-LOCATION-TABLE-EOF  VALUE "10".
006500
006600     01  WS-FS-WAREHOUSE-MASTER        PIC X(02).
006700         88  WS-FS-WAREHOUSE-MASTER-OK  VALUE "00".
006800         88  WS-FS-WAREHOUSE-MASTER-EOF VALUE "10".
006900
007000     01  W-FIRST-CALL-SWITCH           PIC X(01) VALUE "Y".
007100         88  FIRST-CALL-THROUGH        VALUE "Y".
007200
007300     01  W-FOUND-LOCATION-RECORD       PIC X(01).
007400         88  FOUND-LOCATION-RECORD     VALUE "Y".
007500
007600     01  W-FOUND-WAREHOUSE-RECORD      PIC X(01).
007700         88  FOUND-WAREHOUSE-RECORD    VALUE "Y".
007800
007900     01  W-FOUND-ANY-WAREHOUSE-RECORD PIC X(01).
008000         88  FOUND-ANY-WAREHOUSE-RECORD VALUE "Y".
008100
008200     01  WS-SEARCH-LOCATION            PIC X(20).
008300
008400     01  WH-LOC-TABLE-AREA.
008500         05  WH-LOC-TABLE-COUNT        PIC 9(04) COMP.
008600         05  WH-LOC-IDX                PIC 9(04) COMP.
008700         05  WH-LOC-TABLE OCCURS 10 TIMES.
008800             10  WH-LOC-IDENTIFICATION    PIC X(20).
008900             10  WH-LOC-MAX-WAREHOUSES    PIC 9(04).
009000             10  WH-LOC-MAX-CAPACITY      PIC 9(09).
009100             10  FILLER                   PIC X(03).
009200         05  FILLER                  PIC X(04).
009300     01  WH-TABLE-AREA.
009400         05  WH-TABLE-COUNT             PIC 9(05) COMP.
009500         05  WH-IDX                     PIC 9(05) COMP.
009600         05  WH-FOUND-IDX               PIC 9(05) COMP.
009700         05  WH-ACTIVE-COUNT            PIC 9(05) COMP.
009800         05  WH-TABLE OCCURS 500 TIMES.
009900             10  WH-T-BUSINESS-UNIT-CODE   PIC X(40).
010000             10  WH-T-LOCATION             PIC X(20).
010100             10  WH-T-CAPACITY             PIC 9(09).
010200             10  WH-T-STOCK                PIC 9(09).
010300             10  WH-T-CREATED-AT           PIC X(26).
010400             10  WH-T-ARCHIVED-AT          PIC X(26).
010500             10  FILLER                   PIC X(02).
010600         05  FILLER                  PIC X(04).
010700     01  W-PRIOR-CAPACITY               PIC 9(09).
010800     01  W-PRIOR-STOCK                  PIC 9(09).
010900     01  W-PRIOR-LOCATION               PIC X(20).
011000
011100     01  DUMMY                          PIC X(01).
011200*-----------------------------------------------------------------
011300
011400 LINKAGE SECTION.
011500
011600     01  WM-OP-CODE                    PIC X(20).
011700     01  WM-BUSINESS-UNIT-CODE         PIC X(40).
011800     01  WM-LOCATION                   PIC X(20).
011900     01  WM-CAPACITY                   PIC 9(09).
012000     01  WM-STOCK                      PIC 9(09).
012100     01  WM-RESULT                     PIC X(08).
012200     01  WM-REASON                     PIC X(60).
012300*-----------------------------------------------------------------
012400
012500 PROCEDURE DIVISION USING WM-OP-CODE
012600                           WM-BUSINESS-UNIT-CODE
012700                           WM-LOCATION
012800                           WM-CAPACITY
012900                           WM-STOCK
013000                           WM-RESULT
013100                           WM-REASON.
013200
013300 000-MAIN-LOGIC.
013400
013500     IF FIRST-CALL-THROUGH
013600        PERFORM 100-LOAD-LOCATION-TABLE
013700        PERFORM 150-LOAD-WAREHOUSE-MASTER
013800        MOVE "N" TO W-FIRST-CALL-SWITCH.
013900
014000     MOVE SPACES TO WM-RESULT.
014100     MOVE SPACES TO WM-REASON.
014200
014300     IF WM-OP-CODE EQUAL "CREATE-WAREHOUSE"
014400        PERFORM 200-CREATE-WAREHOUSE THRU 200-CREATE-WAREHOUSE-EXIT
014500     ELSE
014600     IF WM-OP-CODE EQUAL "REPLACE-WAREHOUSE"
014700        PERFORM 300-REPLACE-WAREHOUSE THRU 300-REPLACE-WAREHOUSE-EXIT
014800     ELSE
014900     IF WM-OP-CODE EQUAL "ARCHIVE-WAREHOUSE"
015000        PERFORM 400-ARCHIVE-WAREHOUSE THRU 400-ARCHIVE-WAREHOUSE-EXIT
015100     ELSE
015200     IF WM-OP-CODE EQUAL "EXISTS"
015300        PERFORM 500-CHECK-WAREHOUSE-EXISTS
015400                         THRU 500-CHECK-WAREHOUSE-EXISTS-EXIT
015500     ELSE
015600     IF WM-OP-CODE EQUAL "SAVE"
015700        PERFORM 900-SAVE-WAREHOUSE-MASTER
015800                         THRU 900-SAVE-WAREHOUSE-MASTER-EXIT.
015900
016000     GOBACK.
016100*-----------------------------------------------------------------
016200
016300* 100- LOAD THE FIXED LOCATION TABLE.  TEN ROWS, READ ONCE.
016400
016500 100-LOAD-LOCATION-TABLE.
016600
016700     MOVE ZERO TO WH-LOC-TABLE-COUNT.
016800     OPEN INPUT LOCATION-TABLE.
016900     READ LOCATION-TABLE
017000         AT END MOVE "10" TO WS-FS-LOCATION-TABLE.
017100
017200     PERFORM 110-ADD-LOCATION-ENTRY
017300               UNTIL WS-FS-LOCATION-TABLE-EOF.
017400
017500     CLOSE LOCATION-TABLE.
017600
017700 100-LOAD-LOCATION-TABLE-EXIT.
017800     EXIT.
017900
018000 110-ADD-LOCATION-ENTRY.
018100
018200     ADD 1 TO WH-LOC-TABLE-COUNT.
018300     MOVE LOC-LOAD-IDENTIFICATION
018400                         TO WH-LOC-IDENTIFICATION (WH-LOC-TABLE-COUNT).
018500     MOVE LOC-LOAD-MAX-WAREHOUSES
018600                         TO WH-LOC-MAX-WAREHOUSES (WH-LOC-TABLE-COUNT).
018700     MOVE LOC-LOAD-MAX-CAPACITY
018800                         TO WH-LOC-MAX-CAPACITY (WH-LOC-TABLE-COUNT).
018900
019000     READ LOCATION-TABLE
019100         AT END MOVE "10" TO WS-FS-LOCATION-TABLE.
019200
019300 110-ADD-LOCATION-ENTRY-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------------
019600
019700* 150- LOAD THE WAREHOUSE MASTER INTO WH-TABLE.  A FRESH RUN
019800* STARTS WITH NO WAREHOUSE-MASTER FILE ON DISK, SO "FILE NOT
019900* FOUND" IS TREATED THE SAME AS "EMPTY FILE" -- WH-TABLE-COUNT
020000* STAYS ZERO AND THE RUN PROCEEDS.
020100
020200 150-LOAD-WAREHOUSE-MASTER.
020300
020400     MOVE ZERO TO WH-TABLE-COUNT.
020500     OPEN INPUT WAREHOUSE-MASTER.
020600
020700     IF NOT WS-FS-WAREHOUSE-MASTER-OK
020800        GO TO 150-LOAD-WAREHOUSE-MASTER-EXIT.
020900
021000     READ WAREHOUSE-MASTER
021100         AT END MOVE "10" TO WS-FS-WAREHOUSE-MASTER.
021200
021300     PERFORM 160-ADD-WAREHOUSE-ENTRY
021400               UNTIL WS-FS-WAREHOUSE-MASTER-EOF.
021500
021600     CLOSE WAREHOUSE-MASTER.
021700
021800 150-LOAD-WAREHOUSE-MASTER-EXIT.
021900     EXIT.
022000
022100 160-ADD-WAREHOUSE-ENTRY.
022200
022300     ADD 1 TO WH-TABLE-COUNT.
022400     MOVE WHM-BUSINESS-UNIT-CODE
022500                      TO WH-T-BUSINESS-UNIT-CODE (WH-TABLE-COUNT).
022600     MOVE WHM-LOCATION     TO WH-T-LOCATION  (WH-TABLE-COUNT).
022700     MOVE WHM-CAPACITY     TO WH-T-CAPACITY  (WH-TABLE-COUNT).
022800     MOVE WHM-STOCK        TO WH-T-STOCK     (WH-TABLE-COUNT).
022900     MOVE WHM-CREATED-AT   TO WH-T-CREATED-AT  (WH-TABLE-COUNT).
023000     MOVE WHM-ARCHIVED-AT  TO WH-T-ARCHIVED-AT (WH-TABLE-COUNT).
023100
023200     READ WAREHOUSE-MASTER
023300         AT END MOVE "10" TO WS-FS-WAREHOUSE-MASTER.
023400
023500 160-ADD-WAREHOUSE-ENTRY-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800
023900* 200- CREATE-WAREHOUSE USE CASE.  BUSINESS RULES 1,2,3,4,5,7.
024000
024100 200-CREATE-WAREHOUSE.
024200
024300     PERFORM 210-FIND-ACTIVE-BY-CODE.
024400
024500     IF FOUND-WAREHOUSE-RECORD
024600        MOVE "REJECTED" TO WM-RESULT
024700        MOVE "DUPLICATE ACTIVE BUSINESS UNIT CODE" TO WM-REASON
024800        GO TO 200-CREATE-WAREHOUSE-EXIT.
024900
025000     MOVE WM-LOCATION TO WS-SEARCH-LOCATION.
025100     PERFORM LOOK-FOR-LOCATION-RECORD
025200                         THRU LOOK-FOR-LOCATION-RECORD-EXIT.
025300
025400     IF NOT FOUND-LOCATION-RECORD
025500        MOVE "REJECTED" TO WM-RESULT
025600        MOVE "LOCATION NOT FOUND" TO WM-REASON
025700        GO TO 200-CREATE-WAREHOUSE-EXIT.
025800
025900     PERFORM 220-COUNT-ACTIVE-AT-LOCATION.
026000
026100     IF WH-ACTIVE-COUNT NOT LESS THAN
026200                         WH-LOC-MAX-WAREHOUSES (WH-LOC-IDX)
026300        MOVE "REJECTED" TO WM-RESULT
026400        MOVE "LOCATION WAREHOUSE CEILING REACHED" TO WM-REASON
026500        GO TO 200-CREATE-WAREHOUSE-EXIT.
026600
026700     IF WM-CAPACITY GREATER THAN WH-LOC-MAX-CAPACITY (WH-LOC-IDX)
026800        MOVE "REJECTED" TO WM-RESULT
026900        MOVE "CAPACITY EXCEEDS LOCATION CEILING" TO WM-REASON
027000        GO TO 200-CREATE-WAREHOUSE-EXIT.
027100
027200     IF WM-STOCK GREATER THAN WM-CAPACITY
027300        MOVE "REJECTED" TO WM-RESULT
027400        MOVE "STOCK EXCEEDS CAPACITY" TO WM-REASON
027500        GO TO 200-CREATE-WAREHOUSE-EXIT.
027600
027700     PERFORM 230-APPEND-NEW-WAREHOUSE.
027800     MOVE "ACCEPTED" TO WM-RESULT.
027900
028000 200-CREATE-WAREHOUSE-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------------
028300
028400* 210- LOCATE THE CURRENT ACTIVE ROW (ARCHIVED-AT BLANK) FOR A
028500* GIVEN BUSINESS-UNIT-CODE.
028600
028700 210-FIND-ACTIVE-BY-CODE.
028800
028900     MOVE "N" TO W-FOUND-WAREHOUSE-RECORD.
029000     MOVE 1   TO WH-IDX.
029100     MOVE ZERO TO WH-FOUND-IDX.
029200
029300     PERFORM 211-SCAN-ONE-WAREHOUSE-ROW
029400               UNTIL WH-IDX GREATER THAN WH-TABLE-COUNT
029500                  OR FOUND-WAREHOUSE-RECORD.
029600
029700 210-FIND-ACTIVE-BY-CODE-EXIT.
029800     EXIT.
029900
030000 211-SCAN-ONE-WAREHOUSE-ROW.
030100
030200     IF WH-T-BUSINESS-UNIT-CODE (WH-IDX) EQUAL
030300                                          WM-BUSINESS-UNIT-CODE
030400           AND WH-T-ARCHIVED-AT (WH-IDX) EQUAL SPACES
030500        MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD
030600        MOVE WH-IDX TO WH-FOUND-IDX
030700     ELSE
030800        ADD 1 TO WH-IDX.
030900
031000 211-SCAN-ONE-WAREHOUSE-ROW-EXIT.
031100     EXIT.
031200*-----------------------------------------------------------------
031300
031400* 212- LOCATE A ROW BY BUSINESS-UNIT-CODE REGARDLESS OF ARCHIVED
031500* STATE.  USED AFTER 210- COMES UP EMPTY, SO REPLACE AND ARCHIVE
031600* CAN TELL "NEVER EXISTED" APART FROM "EXISTS BUT ARCHIVED".
031700
031800 212-FIND-ANY-BY-CODE.
031900
032000     MOVE "N" TO W-FOUND-ANY-WAREHOUSE-RECORD.
032100     MOVE 1   TO WH-IDX.
032200
032300     PERFORM 213-SCAN-ONE-FOR-ANY-CODE
032400               UNTIL WH-IDX GREATER THAN WH-TABLE-COUNT
032500                  OR FOUND-ANY-WAREHOUSE-RECORD.
032600
032700 212-FIND-ANY-BY-CODE-EXIT.
032800     EXIT.
032900
033000 213-SCAN-ONE-FOR-ANY-CODE.
033100
033200     IF WH-T-BUSINESS-UNIT-CODE (WH-IDX) EQUAL
033300                                          WM-BUSINESS-UNIT-CODE
033400        MOVE "Y" TO W-FOUND-ANY-WAREHOUSE-RECORD
033500        MOVE WH-IDX TO WH-FOUND-IDX
033600     ELSE
033700        ADD 1 TO WH-IDX.
033800
033900 213-SCAN-ONE-FOR-ANY-CODE-EXIT.
034000     EXIT.
034100*-----------------------------------------------------------------
034200
034300* 220- COUNT ACTIVE WAREHOUSES AT THE RESOLVED LOCATION.
034400
034500 220-COUNT-ACTIVE-AT-LOCATION.
034600
034700     MOVE ZERO TO WH-ACTIVE-COUNT.
034800     MOVE 1    TO WH-IDX.
034900
035000     PERFORM 221-TEST-ONE-FOR-LOCATION
035100               UNTIL WH-IDX GREATER THAN WH-TABLE-COUNT.
035200
035300 220-COUNT-ACTIVE-AT-LOCATION-EXIT.
035400     EXIT.
035500
035600 221-TEST-ONE-FOR-LOCATION.
035700
035800     IF WH-T-LOCATION (WH-IDX) EQUAL WM-LOCATION
035900           AND WH-T-ARCHIVED-AT (WH-IDX) EQUAL SPACES
036000        ADD 1 TO WH-ACTIVE-COUNT.
036100     ADD 1 TO WH-IDX.
036200
036300 221-TEST-ONE-FOR-LOCATION-EXIT.
036400     EXIT.
036500*-----------------------------------------------------------------
036600
036700* 230- APPEND A NEW ACTIVE ROW TO WH-TABLE.
036800
036900 230-APPEND-NEW-WAREHOUSE.
037000
037100     PERFORM GET-CURRENT-TIMESTAMP THRU GET-CURRENT-TIMESTAMP-EXIT.
037200
037300     ADD 1 TO WH-TABLE-COUNT.
037400     MOVE WM-BUSINESS-UNIT-CODE
037500                      TO WH-T-BUSINESS-UNIT-CODE (WH-TABLE-COUNT).
037600     MOVE WM-LOCATION TO WH-T-LOCATION (WH-TABLE-COUNT).
037700     MOVE WM-CAPACITY TO WH-T-CAPACITY (WH-TABLE-COUNT).
037800     MOVE WM-STOCK    TO WH-T-STOCK    (WH-TABLE-COUNT).
037900     MOVE WS-STAMP    TO WH-T-CREATED-AT (WH-TABLE-COUNT).
038000     MOVE SPACES      TO WH-T-ARCHIVED-AT (WH-TABLE-COUNT).
038100
038200 230-APPEND-NEW-WAREHOUSE-EXIT.
038300     EXIT.
038400*-----------------------------------------------------------------
038500
038600* 300- REPLACE-WAREHOUSE USE CASE.  BUSINESS RULES 2,4,5,6,8.
038700
038800 300-REPLACE-WAREHOUSE.
038900
039000     PERFORM 210-FIND-ACTIVE-BY-CODE.
039100
039200     IF NOT FOUND-WAREHOUSE-RECORD
039300        PERFORM 212-FIND-ANY-BY-CODE.
039400
039500     IF NOT FOUND-WAREHOUSE-RECORD AND FOUND-ANY-WAREHOUSE-RECORD
039600        MOVE "REJECTED" TO WM-RESULT
039700        MOVE "WAREHOUSE ALREADY ARCHIVED" TO WM-REASON
039800        GO TO 300-REPLACE-WAREHOUSE-EXIT.
039900
040000     IF NOT FOUND-WAREHOUSE-RECORD
040100        MOVE "REJECTED" TO WM-RESULT
040200        MOVE "WAREHOUSE NOT FOUND" TO WM-REASON
040300        GO TO 300-REPLACE-WAREHOUSE-EXIT.
040400
040500     MOVE WH-T-CAPACITY (WH-FOUND-IDX) TO W-PRIOR-CAPACITY.
040600     MOVE WH-T-STOCK    (WH-FOUND-IDX) TO W-PRIOR-STOCK.
040700     MOVE WH-T-LOCATION (WH-FOUND-IDX) TO W-PRIOR-LOCATION.
040800
040900     MOVE WM-LOCATION TO WS-SEARCH-LOCATION.
041000     PERFORM LOOK-FOR-LOCATION-RECORD
041100                         THRU LOOK-FOR-LOCATION-RECORD-EXIT.
041200
041300     IF NOT FOUND-LOCATION-RECORD
041400        MOVE "REJECTED" TO WM-RESULT
041500        MOVE "LOCATION NOT FOUND" TO WM-REASON
041600        GO TO 300-REPLACE-WAREHOUSE-EXIT.
041700
041800     IF WM-CAPACITY LESS THAN W-PRIOR-STOCK
041900        MOVE "REJECTED" TO WM-RESULT
042000        MOVE "NEW CAPACITY BELOW CARRIED-OVER STOCK" TO WM-REASON
042100        GO TO 300-REPLACE-WAREHOUSE-EXIT.
042200
042300     IF WM-STOCK NOT EQUAL W-PRIOR-STOCK
042400        MOVE "REJECTED" TO WM-RESULT
042500        MOVE "STOCK MUST CARRY FORWARD UNCHANGED" TO WM-REASON
042600        GO TO 300-REPLACE-WAREHOUSE-EXIT.
042700
042800     IF WM-CAPACITY GREATER THAN WH-LOC-MAX-CAPACITY (WH-LOC-IDX)
042900        MOVE "REJECTED" TO WM-RESULT
043000        MOVE "CAPACITY EXCEEDS LOCATION CEILING" TO WM-REASON
043100        GO TO 300-REPLACE-WAREHOUSE-EXIT.
043200
043300     PERFORM 310-RETIRE-AND-REPLACE.
043400     MOVE "ACCEPTED" TO WM-RESULT.
043500
043600 300-REPLACE-WAREHOUSE-EXIT.
043700     EXIT.
043800*-----------------------------------------------------------------
043900
044000* 310- MARK THE CURRENT ROW ARCHIVED AND APPEND ITS SUCCESSOR.
044100
044200 310-RETIRE-AND-REPLACE.
044300
044400     PERFORM GET-CURRENT-TIMESTAMP THRU GET-CURRENT-TIMESTAMP-EXIT.
044500
044600     MOVE WS-STAMP TO WH-T-ARCHIVED-AT (WH-FOUND-IDX).
044700
044800     ADD 1 TO WH-TABLE-COUNT.
044900     MOVE WM-BUSINESS-UNIT-CODE
045000                      TO WH-T-BUSINESS-UNIT-CODE (WH-TABLE-COUNT).
045100     MOVE WM-LOCATION TO WH-T-LOCATION (WH-TABLE-COUNT).
045200     MOVE WM-CAPACITY TO WH-T-CAPACITY (WH-TABLE-COUNT).
045300     MOVE WM-STOCK    TO WH-T-STOCK    (WH-TABLE-COUNT).
045400     MOVE WS-STAMP    TO WH-T-CREATED-AT (WH-TABLE-COUNT).
045500     MOVE SPACES      TO WH-T-ARCHIVED-AT (WH-TABLE-COUNT).
045600
045700 310-RETIRE-AND-REPLACE-EXIT.
045800     EXIT.
045900*-----------------------------------------------------------------
046000
046100* 400- ARCHIVE-WAREHOUSE USE CASE.  BUSINESS RULES 6,7.
046200
046300 400-ARCHIVE-WAREHOUSE.
046400
046500     IF WM-BUSINESS-UNIT-CODE EQUAL SPACES
046600        MOVE "REJECTED" TO WM-RESULT
046700        MOVE "WAREHOUSE REFERENCE IS BLANK" TO WM-REASON
046800        GO TO 400-ARCHIVE-WAREHOUSE-EXIT.
046900
047000     PERFORM 210-FIND-ACTIVE-BY-CODE.
047100
047200     IF NOT FOUND-WAREHOUSE-RECORD
047300        PERFORM 212-FIND-ANY-BY-CODE.
047400
047500     IF NOT FOUND-WAREHOUSE-RECORD AND FOUND-ANY-WAREHOUSE-RECORD
047600        MOVE "REJECTED" TO WM-RESULT
047700        MOVE "WAREHOUSE ALREADY ARCHIVED" TO WM-REASON
047800        GO TO 400-ARCHIVE-WAREHOUSE-EXIT.
047900
048000     IF NOT FOUND-WAREHOUSE-RECORD
048100        MOVE "REJECTED" TO WM-RESULT
048200        MOVE "WAREHOUSE NOT FOUND" TO WM-REASON
048300        GO TO 400-ARCHIVE-WAREHOUSE-EXIT.
048400
048500     PERFORM GET-CURRENT-TIMESTAMP THRU GET-CURRENT-TIMESTAMP-EXIT.
048600     MOVE WS-STAMP TO WH-T-ARCHIVED-AT (WH-FOUND-IDX).
048700     MOVE "ACCEPTED" TO WM-RESULT.
048800
048900 400-ARCHIVE-WAREHOUSE-EXIT.
049000     EXIT.
049100*-----------------------------------------------------------------
049200
049300* 500- EXISTENCE CHECK USED BY ASSOCIATION-MAINTENANCE.  A
049400* WAREHOUSE COUNTS AS EXISTING FOR ASSOCIATION PURPOSES WHETHER
049500* ACTIVE OR ARCHIVED -- WE ONLY NEED THE CODE TO BE KNOWN, NOT
049600* CURRENTLY IN SERVICE.
049700
049800 500-CHECK-WAREHOUSE-EXISTS.
049900
050000     MOVE "N" TO W-FOUND-WAREHOUSE-RECORD.
050100     MOVE 1   TO WH-IDX.
050200
050300     PERFORM 510-SCAN-ONE-FOR-EXISTENCE
050400               UNTIL WH-IDX GREATER THAN WH-TABLE-COUNT
050500                  OR FOUND-WAREHOUSE-RECORD.
050600
050700     IF FOUND-WAREHOUSE-RECORD
050800        MOVE "FOUND"     TO WM-RESULT
050900     ELSE
051000        MOVE "NOTFOUND"  TO WM-RESULT.
051100
051200 500-CHECK-WAREHOUSE-EXISTS-EXIT.
051300     EXIT.
051400
051500 510-SCAN-ONE-FOR-EXISTENCE.
051600
051700     IF WH-T-BUSINESS-UNIT-CODE (WH-IDX) EQUAL
051800                                          WM-BUSINESS-UNIT-CODE
051900        MOVE "Y" TO W-FOUND-WAREHOUSE-RECORD
052000     ELSE
052100        ADD 1 TO WH-IDX.
052200
052300 510-SCAN-ONE-FOR-EXISTENCE-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600
052700* 900- FLUSH WH-TABLE BACK TO WAREHOUSE-MASTER.  CALLED ONCE BY
052800* THE DRIVER AT END OF RUN.
052900
053000 900-SAVE-WAREHOUSE-MASTER.
053100
053200     OPEN OUTPUT WAREHOUSE-MASTER.
053300     MOVE 1 TO WH-IDX.
053400
053500     PERFORM 910-WRITE-ONE-WAREHOUSE-ROW
053600               UNTIL WH-IDX GREATER THAN WH-TABLE-COUNT.
053700
053800     CLOSE WAREHOUSE-MASTER.
053900     MOVE "ACCEPTED" TO WM-RESULT.
054000
054100 900-SAVE-WAREHOUSE-MASTER-EXIT.
054200     EXIT.
054300
054400 910-WRITE-ONE-WAREHOUSE-ROW.
054500
054600     MOVE WH-T-BUSINESS-UNIT-CODE (WH-IDX) TO WHM-BUSINESS-UNIT-CODE.
054700     MOVE WH-T-LOCATION (WH-IDX)           TO WHM-LOCATION.
054800     MOVE WH-T-CAPACITY (WH-IDX)           TO WHM-CAPACITY.
054900     MOVE WH-T-STOCK (WH-IDX)              TO WHM-STOCK.
055000     MOVE WH-T-CREATED-AT (WH-IDX)         TO WHM-CREATED-AT.
055100     MOVE WH-T-ARCHIVED-AT (WH-IDX)        TO WHM-ARCHIVED-AT.
055200     WRITE WH-MASTER-RECORD.
055300     ADD 1 TO WH-IDX.
055400
055500 910-WRITE-ONE-WAREHOUSE-ROW-EXIT.
055600     EXIT.
055700*-----------------------------------------------------------------
055800
055900     COPY "PLTSTAMP.CBL".
056000     COPY "PL-LOOK-FOR-LOCATION-RECORD.CBL".
