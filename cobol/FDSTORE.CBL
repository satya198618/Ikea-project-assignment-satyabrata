000100*****************************************************************
000200* FDSTORE.CBL
000300* FD + record layout for STORE-MASTER -- existence reference
000400* only (see SLSTORE.CBL).
000500*---------------------------------------------------------------
000600* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000700*****************************************************************
000800 FD  STORE-MASTER
000900     LABEL RECORDS ARE STANDARD.
001000 01  STORE-MASTER-RECORD.
001100     05  STM-STORE-ID                  PIC 9(09).
001200     05  FILLER                        PIC X(04).
