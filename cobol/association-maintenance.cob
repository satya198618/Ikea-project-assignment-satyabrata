000100*****************************************************************
000200* ASSOCIATION-MAINTENANCE.COB
000300* Subprogram CALLed by fulfilment-batch-driver.cob to carry out
000400* the three association use cases: CREATE, DELETE and LIST (the
000500* GET-ASSOCIATIONS use case is a straight read-through with no
000600* business rule, per SPEC -- kept here anyway since the table it
000700* reads lives in this program's WORKING-STORAGE).  Warehouse
000800* existence is confirmed by a nested CALL into warehouse-
000900* maintenance rather than duplicating WH-TABLE here.
001000*-----------------------------------------------------------------
001100* 04/09/1991  R.OKONKWO   INITIAL VERSION.
001200* 04/09/1991  R.OKONKWO   Borrowed carrier-maintenance's
001300*                         one-counter "next number" idiom for the
001400*                         surrogate ASSOC-ID -- seeded here from
001500*                         the high-water mark on load instead of
001600*                         a separate control record.
001700* 05/06/1991  R.OKONKWO   Added the two cardinality ceilings
001800*                         (distinct warehouses per store, distinct
001900*                         products per warehouse).
002000* 11/19/1998  R.OKONKWO   Y2K -- ASSM-CREATED-AT now carries
002100*                         4-digit century.
002200* 08/30/2000  T.VANDUSEN  REQ 4108 -- LIST-ASSOC no longer prints
002300*                         from the program; it hands the table
002400*                         back to the driver through LINKAGE.
002500*-----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    association-maintenance.
002800 AUTHOR.        R. OKONKWO.
002900 INSTALLATION.  DATA CENTER SERVICES.
003000 DATE-WRITTEN.  04/09/1991.
003100 DATE-COMPILED.
003200 SECURITY.      UNCLASSIFIED.
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     COPY "SLASSOC.CBL".
004300     COPY "SLPROD.CBL".
004400     COPY "SLSTORE.CBL".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDASSOC.CBL".
005000     COPY "FDPROD.CBL".
005100     COPY "FDSTORE.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400
005500     COPY "wststamp.cbl".
005600
005700     01  WS-FS-ASSOCIATION-MASTER       PIC X(02).
005800         88  WS-FS-ASSOCIATION-MASTER-OK  VALUE "00".
005900         88  WS-FS-ASSOCIATION-MASTER-EOF VALUE "10".
006000
006100     01  WS-FS-PRODUCT-MASTER           PIC X(02).
006200         88  WS-FS-PRODUCT-MASTER-OK     VALUE "00".
006300         88  WS-FS-PRODUCT-MASTER-EOF    VALUE "10".
006400
006500     01  WS-FS-STORE-MASTER              PIC X(02).
006600         88  WS-FS-STORE-MASTER-OK       VALUE "00".
006700         88  WS-FS-STORE-MASTER-EOF      VALUE "10".
006800
006900     01  W-FIRST-CALL-SWITCH             PIC X(01) VALUE "Y".
007000         88  FIRST-CALL-THROUGH          VALUE "Y".
007100
007200     01  W-FOUND-ASSOC-RECORD            PIC X(01).
007300         88  FOUND-ASSOC-RECORD          VALUE "Y".
007400
007500     01  W-FOUND-PRODUCT-RECORD          PIC X(01).
007600         88  FOUND-PRODUCT-RECORD        VALUE "Y".
007700
007800     01  W-FOUND-STORE-RECORD            PIC X(01).
007900         88  FOUND-STORE-RECORD          VALUE "Y".
008000
008100     01  W-ALREADY-FOR-STORE             PIC X(01).
008200         88  ALREADY-FOR-STORE           VALUE "Y".
008300
008400     01  W-ALREADY-FOR-WAREHOUSE         PIC X(01).
008500         88  ALREADY-FOR-WAREHOUSE       VALUE "Y".
008600
008700     01  AS-TABLE-AREA.
008800         05  AS-TABLE-COUNT              PIC 9(05) COMP.
008900         05  AS-IDX                      PIC 9(05) COMP.
009000         05  AS-FOUND-IDX                PIC 9(05) COMP.
009100         05  AS-SUB                      PIC 9(05) COMP.
009200         05  AS-NEXT-ID                  PIC 9(09) COMP.
009300         05  AS-PAIR-COUNT               PIC 9(05) COMP.
009400         05  AS-DISTINCT-COUNT           PIC 9(05) COMP.
009500         05  AS-TABLE OCCURS 500 TIMES.
009600             10  AS-T-ID                 PIC 9(09).
009700             10  AS-T-WAREHOUSE-CODE      PIC X(40).
009800             10  AS-T-PRODUCT-ID          PIC 9(09).
009900             10  AS-T-STORE-ID            PIC 9(09).
010000             10  AS-T-CREATED-AT          PIC X(26).
010100             10  FILLER                   PIC X(03).
010200         05  FILLER                  PIC X(04).
010300     01  PD-TABLE-AREA.
010400         05  PD-TABLE-COUNT              PIC 9(05) COMP.
010500         05  PD-IDX                      PIC 9(05) COMP.
010600         05  PD-TABLE OCCURS 200 TIMES.
010700             10  PD-T-PRODUCT-ID          PIC 9(09).
010800             10  FILLER                   PIC X(04).
010900         05  FILLER                  PIC X(04).
011000     01  ST-TABLE-AREA.
011100         05  ST-TABLE-COUNT              PIC 9(05) COMP.
011200         05  ST-IDX                      PIC 9(05) COMP.
011300         05  ST-TABLE OCCURS 200 TIMES.
011400             10  ST-T-STORE-ID            PIC 9(09).
011500             10  FILLER                   PIC X(04).
011600         05  FILLER                  PIC X(04).
011700     01  W-WM-LINKAGE-AREA.
011800         05  W-WM-OP-CODE                PIC X(20).
011900         05  W-WM-BUSINESS-UNIT-CODE     PIC X(40).
012000         05  W-WM-LOCATION               PIC X(20).
012100         05  W-WM-CAPACITY               PIC 9(09).
012200         05  W-WM-STOCK                  PIC 9(09).
012300         05  W-WM-RESULT                 PIC X(08).
012400         05  W-WM-REASON                 PIC X(60).
012500         05  FILLER                      PIC X(04).
012600
012700     01  DUMMY                           PIC X(01).
012800*-----------------------------------------------------------------
012900
013000 LINKAGE SECTION.
013100
013200     01  AM-OP-CODE                      PIC X(20).
013300     01  AM-WAREHOUSE-CODE                PIC X(40).
013400     01  AM-PRODUCT-ID                    PIC 9(09).
013500     01  AM-STORE-ID                      PIC 9(09).
013600     01  AM-RESULT                        PIC X(08).
013700     01  AM-REASON                        PIC X(60).
013800     01  AM-LIST-COUNT                    PIC 9(05) COMP.
013900     01  AM-LIST-AREA.
014000         05  AM-LIST-ENTRY OCCURS 500 TIMES.
014100             10  AM-LIST-ASSOC-ID          PIC 9(09).
014200             10  AM-LIST-WAREHOUSE-CODE    PIC X(40).
014300             10  AM-LIST-PRODUCT-ID        PIC 9(09).
014400             10  AM-LIST-STORE-ID          PIC 9(09).
014500             10  FILLER                    PIC X(04).
014600*-----------------------------------------------------------------
014700
014800 PROCEDURE DIVISION USING AM-OP-CODE
014900                           AM-WAREHOUSE-CODE
015000                           AM-PRODUCT-ID
015100                           AM-STORE-ID
015200                           AM-RESULT
015300                           AM-REASON
015400                           AM-LIST-COUNT
015500                           AM-LIST-AREA.
015600
015700 000-MAIN-LOGIC.
015800
015900     IF FIRST-CALL-THROUGH
016000        PERFORM 100-LOAD-ASSOCIATION-MASTER
016100        PERFORM 150-LOAD-PRODUCT-MASTER
016200        PERFORM 160-LOAD-STORE-MASTER
016300        MOVE "N" TO W-FIRST-CALL-SWITCH.
016400
016500     MOVE SPACES TO AM-RESULT.
016600     MOVE SPACES TO AM-REASON.
016700
016800     IF AM-OP-CODE EQUAL "CREATE-ASSOC"
016900        PERFORM 200-CREATE-ASSOCIATION
017000                         THRU 200-CREATE-ASSOCIATION-EXIT
017100     ELSE
017200     IF AM-OP-CODE EQUAL "DELETE-ASSOC"
017300        PERFORM 300-DELETE-ASSOCIATION
017400                         THRU 300-DELETE-ASSOCIATION-EXIT
017500     ELSE
017600     IF AM-OP-CODE EQUAL "LIST-ASSOC"
017700        PERFORM 400-LIST-ASSOCIATIONS
017800                         THRU 400-LIST-ASSOCIATIONS-EXIT
017900     ELSE
018000     IF AM-OP-CODE EQUAL "SAVE"
018100        PERFORM 900-SAVE-ASSOCIATION-MASTER
018200                         THRU 900-SAVE-ASSOCIATION-MASTER-EXIT.
018300
018400     GOBACK.
018500*-----------------------------------------------------------------
018600
018700* 100- LOAD THE ASSOCIATION MASTER AND SEED THE NEXT-ID COUNTER
018800* FROM THE HIGH-WATER MARK OF ASSM-ID ON THE FILE.
018900
019000 100-LOAD-ASSOCIATION-MASTER.
019100
019200     MOVE ZERO TO AS-TABLE-COUNT.
019300     MOVE ZERO TO AS-NEXT-ID.
019400     OPEN INPUT ASSOCIATION-MASTER.
019500
019600     IF NOT WS-FS-ASSOCIATION-MASTER-OK
019700        GO TO 100-LOAD-ASSOCIATION-MASTER-EXIT.
019800
019900     READ ASSOCIATION-MASTER
020000         AT END MOVE "10" TO WS-FS-ASSOCIATION-MASTER.
020100
020200     PERFORM 110-ADD-ASSOCIATION-ENTRY
020300               UNTIL WS-FS-ASSOCIATION-MASTER-EOF.
020400
020500     CLOSE ASSOCIATION-MASTER.
020600     ADD 1 TO AS-NEXT-ID.
020700
020800 100-LOAD-ASSOCIATION-MASTER-EXIT.
020900     EXIT.
021000
021100 110-ADD-ASSOCIATION-ENTRY.
021200
021300     ADD 1 TO AS-TABLE-COUNT.
021400     MOVE ASSM-ID              TO AS-T-ID             (AS-TABLE-COUNT).
021500     MOVE ASSM-WAREHOUSE-CODE  TO AS-T-WAREHOUSE-CODE (AS-TABLE-COUNT).
021600     MOVE ASSM-PRODUCT-ID      TO AS-T-PRODUCT-ID     (AS-TABLE-COUNT).
021700     MOVE ASSM-STORE-ID        TO AS-T-STORE-ID       (AS-TABLE-COUNT).
021800     MOVE ASSM-CREATED-AT      TO AS-T-CREATED-AT     (AS-TABLE-COUNT).
021900
022000     IF ASSM-ID GREATER THAN AS-NEXT-ID
022100        MOVE ASSM-ID TO AS-NEXT-ID.
022200
022300     READ ASSOCIATION-MASTER
022400         AT END MOVE "10" TO WS-FS-ASSOCIATION-MASTER.
022500
022600 110-ADD-ASSOCIATION-ENTRY-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------
022900
023000* 150- LOAD THE PRODUCT REFERENCE FILE (EXISTENCE CHECK ONLY).
023100
023200 150-LOAD-PRODUCT-MASTER.
023300
023400     MOVE ZERO TO PD-TABLE-COUNT.
023500     OPEN INPUT PRODUCT-MASTER.
023600
023700     IF NOT WS-FS-PRODUCT-MASTER-OK
023800        GO TO 150-LOAD-PRODUCT-MASTER-EXIT.
023900
024000     READ PRODUCT-MASTER
024100         AT END MOVE "10" TO WS-FS-PRODUCT-MASTER.
024200
024300     PERFORM 151-ADD-PRODUCT-ENTRY
024400               UNTIL WS-FS-PRODUCT-MASTER-EOF.
024500
024600     CLOSE PRODUCT-MASTER.
024700
024800 150-LOAD-PRODUCT-MASTER-EXIT.
024900     EXIT.
025000
025100 151-ADD-PRODUCT-ENTRY.
025200
025300     ADD 1 TO PD-TABLE-COUNT.
025400     MOVE PDM-PRODUCT-ID TO PD-T-PRODUCT-ID (PD-TABLE-COUNT).
025500
025600     READ PRODUCT-MASTER
025700         AT END MOVE "10" TO WS-FS-PRODUCT-MASTER.
025800
025900 151-ADD-PRODUCT-ENTRY-EXIT.
026000     EXIT.
026100*-----------------------------------------------------------------
026200
026300* 160- LOAD THE STORE REFERENCE FILE (EXISTENCE CHECK ONLY).
026400
026500 160-LOAD-STORE-MASTER.
026600
026700     MOVE ZERO TO ST-TABLE-COUNT.
026800     OPEN INPUT STORE-MASTER.
026900
027000     IF NOT WS-FS-STORE-MASTER-OK
027100        GO TO 160-LOAD-STORE-MASTER-EXIT.
027200
027300     READ STORE-MASTER
027400         AT END MOVE "10" TO WS-FS-STORE-MASTER.
027500
027600     PERFORM 161-ADD-STORE-ENTRY
027700               UNTIL WS-FS-STORE-MASTER-EOF.
027800
027900     CLOSE STORE-MASTER.
028000
028100 160-LOAD-STORE-MASTER-EXIT.
028200     EXIT.
028300
028400 161-ADD-STORE-ENTRY.
028500
028600     ADD 1 TO ST-TABLE-COUNT.
028700     MOVE STM-STORE-ID TO ST-T-STORE-ID (ST-TABLE-COUNT).
028800
028900     READ STORE-MASTER
029000         AT END MOVE "10" TO WS-FS-STORE-MASTER.
029100
029200 161-ADD-STORE-ENTRY-EXIT.
029300     EXIT.
029400*-----------------------------------------------------------------
029500
029600* 200- CREATE-ASSOCIATION USE CASE.  BUSINESS RULES 9,10,11,12,13.
029700
029800 200-CREATE-ASSOCIATION.
029900
030000     MOVE "EXISTS" TO W-WM-OP-CODE.
030100     MOVE AM-WAREHOUSE-CODE TO W-WM-BUSINESS-UNIT-CODE.
030200     CALL "warehouse-maintenance" USING W-WM-OP-CODE
030300                                        W-WM-BUSINESS-UNIT-CODE
030400                                        W-WM-LOCATION
030500                                        W-WM-CAPACITY
030600                                        W-WM-STOCK
030700                                        W-WM-RESULT
030800                                        W-WM-REASON.
030900
031000     IF W-WM-RESULT NOT EQUAL "FOUND"
031100        MOVE "REJECTED" TO AM-RESULT
031200        MOVE "WAREHOUSE DOES NOT EXIST" TO AM-REASON
031300        GO TO 200-CREATE-ASSOCIATION-EXIT.
031400
031500     PERFORM 220-CHECK-PRODUCT-EXISTS.
031600
031700     IF NOT FOUND-PRODUCT-RECORD
031800        MOVE "REJECTED" TO AM-RESULT
031900        MOVE "PRODUCT DOES NOT EXIST" TO AM-REASON
032000        GO TO 200-CREATE-ASSOCIATION-EXIT.
032100
032200     PERFORM 230-CHECK-STORE-EXISTS.
032300
032400     IF NOT FOUND-STORE-RECORD
032500        MOVE "REJECTED" TO AM-RESULT
032600        MOVE "STORE DOES NOT EXIST" TO AM-REASON
032700        GO TO 200-CREATE-ASSOCIATION-EXIT.
032800
032900     PERFORM 240-FIND-TRIPLE.
033000
033100     IF FOUND-ASSOC-RECORD
033200        MOVE "REJECTED" TO AM-RESULT
033300        MOVE "ASSOCIATION ALREADY EXISTS" TO AM-REASON
033400        GO TO 200-CREATE-ASSOCIATION-EXIT.
033500
033600     PERFORM 250-COUNT-PRODUCT-STORE-PAIR.
033700
033800     IF AS-PAIR-COUNT NOT LESS THAN 2
033900        MOVE "REJECTED" TO AM-RESULT
034000        MOVE "MAX 2 WAREHOUSES PER PRODUCT-STORE" TO AM-REASON
034100        GO TO 200-CREATE-ASSOCIATION-EXIT.
034200
034300     PERFORM 260-COUNT-WAREHOUSES-FOR-STORE.
034400
034500     IF NOT ALREADY-FOR-STORE
034600        IF AS-DISTINCT-COUNT NOT LESS THAN 3
034700           MOVE "REJECTED" TO AM-RESULT
034800           MOVE "MAX 3 DISTINCT WAREHOUSES PER STORE" TO AM-REASON
034900           GO TO 200-CREATE-ASSOCIATION-EXIT.
035000
035100     PERFORM 270-COUNT-PRODUCTS-FOR-WAREHOUSE.
035200
035300     IF NOT ALREADY-FOR-WAREHOUSE
035400        IF AS-DISTINCT-COUNT NOT LESS THAN 5
035500           MOVE "REJECTED" TO AM-RESULT
035600           MOVE "MAX 5 DISTINCT PRODUCTS PER WAREHOUSE" TO AM-REASON
035700           GO TO 200-CREATE-ASSOCIATION-EXIT.
035800
035900     PERFORM 280-APPEND-NEW-ASSOCIATION.
036000     MOVE "ACCEPTED" TO AM-RESULT.
036100
036200 200-CREATE-ASSOCIATION-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500
036600 220-CHECK-PRODUCT-EXISTS.
036700
036800     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
036900     MOVE 1   TO PD-IDX.
037000
037100     PERFORM 221-SCAN-ONE-PRODUCT
037200               UNTIL PD-IDX GREATER THAN PD-TABLE-COUNT
037300                  OR FOUND-PRODUCT-RECORD.
037400
037500 220-CHECK-PRODUCT-EXISTS-EXIT.
037600     EXIT.
037700
037800 221-SCAN-ONE-PRODUCT.
037900
038000     IF PD-T-PRODUCT-ID (PD-IDX) EQUAL AM-PRODUCT-ID
038100        MOVE "Y" TO W-FOUND-PRODUCT-RECORD
038200     ELSE
038300        ADD 1 TO PD-IDX.
038400
038500 221-SCAN-ONE-PRODUCT-EXIT.
038600     EXIT.
038700*-----------------------------------------------------------------
038800
038900 230-CHECK-STORE-EXISTS.
039000
039100     MOVE "N" TO W-FOUND-STORE-RECORD.
039200     MOVE 1   TO ST-IDX.
039300
039400     PERFORM 231-SCAN-ONE-STORE
039500               UNTIL ST-IDX GREATER THAN ST-TABLE-COUNT
039600                  OR FOUND-STORE-RECORD.
039700
039800 230-CHECK-STORE-EXISTS-EXIT.
039900     EXIT.
040000
040100 231-SCAN-ONE-STORE.
040200
040300     IF ST-T-STORE-ID (ST-IDX) EQUAL AM-STORE-ID
040400        MOVE "Y" TO W-FOUND-STORE-RECORD
040500     ELSE
040600        ADD 1 TO ST-IDX.
040700
040800 231-SCAN-ONE-STORE-EXIT.
040900     EXIT.
041000*-----------------------------------------------------------------
041100
041200* 240- LOCATE THE EXACT (WAREHOUSE,PRODUCT,STORE) TRIPLE.  USED
041300* BY BOTH THE DUPLICATE CHECK ON CREATE AND THE LOOKUP ON DELETE.
041400
041500 240-FIND-TRIPLE.
041600
041700     MOVE "N" TO W-FOUND-ASSOC-RECORD.
041800     MOVE 1   TO AS-IDX.
041900     MOVE ZERO TO AS-FOUND-IDX.
042000
042100     PERFORM 241-SCAN-ONE-TRIPLE
042200               UNTIL AS-IDX GREATER THAN AS-TABLE-COUNT
042300                  OR FOUND-ASSOC-RECORD.
042400
042500 240-FIND-TRIPLE-EXIT.
042600     EXIT.
042700
042800 241-SCAN-ONE-TRIPLE.
042900
043000     IF AS-T-WAREHOUSE-CODE (AS-IDX) EQUAL AM-WAREHOUSE-CODE
043100           AND AS-T-PRODUCT-ID (AS-IDX) EQUAL AM-PRODUCT-ID
043200           AND AS-T-STORE-ID (AS-IDX) EQUAL AM-STORE-ID
043300        MOVE "Y"   TO W-FOUND-ASSOC-RECORD
043400        MOVE AS-IDX TO AS-FOUND-IDX
043500     ELSE
043600        ADD 1 TO AS-IDX.
043700
043800 241-SCAN-ONE-TRIPLE-EXIT.
043900     EXIT.
044000*-----------------------------------------------------------------
044100
044200* 250- COUNT ROWS MATCHING THIS (PRODUCT,STORE) PAIR.
044300
044400 250-COUNT-PRODUCT-STORE-PAIR.
044500
044600     MOVE ZERO TO AS-PAIR-COUNT.
044700     MOVE 1    TO AS-IDX.
044800
044900     PERFORM 251-TEST-ONE-FOR-PAIR
045000               UNTIL AS-IDX GREATER THAN AS-TABLE-COUNT.
045100
045200 250-COUNT-PRODUCT-STORE-PAIR-EXIT.
045300     EXIT.
045400
045500 251-TEST-ONE-FOR-PAIR.
045600
045700     IF AS-T-PRODUCT-ID (AS-IDX) EQUAL AM-PRODUCT-ID
045800           AND AS-T-STORE-ID (AS-IDX) EQUAL AM-STORE-ID
045900        ADD 1 TO AS-PAIR-COUNT.
046000     ADD 1 TO AS-IDX.
046100
046200 251-TEST-ONE-FOR-PAIR-EXIT.
046300     EXIT.
046400*-----------------------------------------------------------------
046500
046600* 260- COUNT DISTINCT WAREHOUSES ALREADY SERVING THIS STORE, AND
046700* NOTE WHETHER THE NEW WAREHOUSE IS ALREADY ONE OF THEM.
046800
046900 260-COUNT-WAREHOUSES-FOR-STORE.
047000
047100     MOVE ZERO TO AS-DISTINCT-COUNT.
047200     MOVE "N"  TO W-ALREADY-FOR-STORE.
047300     MOVE 1    TO AS-SUB.
047400
047500     PERFORM 261-TEST-ONE-WAREHOUSE-FOR-STORE
047600               UNTIL AS-SUB GREATER THAN AS-TABLE-COUNT.
047700
047800 260-COUNT-WAREHOUSES-FOR-STORE-EXIT.
047900     EXIT.
048000
048100 261-TEST-ONE-WAREHOUSE-FOR-STORE.
048200
048300     IF AS-T-STORE-ID (AS-SUB) EQUAL AM-STORE-ID
048400        IF AS-T-WAREHOUSE-CODE (AS-SUB) EQUAL AM-WAREHOUSE-CODE
048500           MOVE "Y" TO W-ALREADY-FOR-STORE
048600        ELSE
048700           PERFORM 262-SEEN-BEFORE-FOR-STORE.
048800     ADD 1 TO AS-SUB.
048900
049000 261-TEST-ONE-WAREHOUSE-FOR-STORE-EXIT.
049100     EXIT.
049200
049300* 262- HAS THIS WAREHOUSE CODE ALREADY BEEN COUNTED FOR THIS
049400* STORE AT A LOWER SUBSCRIPT?  IF NOT, COUNT IT AS A NEW DISTINCT
049500* WAREHOUSE.
049600
049700 262-SEEN-BEFORE-FOR-STORE.
049800
049900     MOVE "N" TO W-FOUND-ASSOC-RECORD.
050000     MOVE 1   TO AS-FOUND-IDX.
050100
050200     PERFORM 263-TEST-ONE-PRIOR-ROW
050300               UNTIL AS-FOUND-IDX GREATER THAN AS-SUB
050400                  OR FOUND-ASSOC-RECORD.
050500
050600     IF NOT FOUND-ASSOC-RECORD
050700        ADD 1 TO AS-DISTINCT-COUNT.
050800
050900 262-SEEN-BEFORE-FOR-STORE-EXIT.
051000     EXIT.
051100
051200 263-TEST-ONE-PRIOR-ROW.
051300
051400     IF AS-FOUND-IDX NOT EQUAL AS-SUB
051500           AND AS-T-STORE-ID (AS-FOUND-IDX) EQUAL AM-STORE-ID
051600           AND AS-T-WAREHOUSE-CODE (AS-FOUND-IDX) EQUAL
051700                                    AS-T-WAREHOUSE-CODE (AS-SUB)
051800        MOVE "Y" TO W-FOUND-ASSOC-RECORD
051900     ELSE
052000        ADD 1 TO AS-FOUND-IDX.
052100
052200 263-TEST-ONE-PRIOR-ROW-EXIT.
052300     EXIT.
052400*-----------------------------------------------------------------
052500
052600* 270- COUNT DISTINCT PRODUCTS ALREADY STOCKED IN THIS WAREHOUSE,
052700* AND NOTE WHETHER THE NEW PRODUCT IS ALREADY ONE OF THEM.
052800
052900 270-COUNT-PRODUCTS-FOR-WAREHOUSE.
053000
053100     MOVE ZERO TO AS-DISTINCT-COUNT.
053200     MOVE "N"  TO W-ALREADY-FOR-WAREHOUSE.
053300     MOVE 1    TO AS-SUB.
053400
053500     PERFORM 271-TEST-ONE-PRODUCT-FOR-WAREHOUSE
053600               UNTIL AS-SUB GREATER THAN AS-TABLE-COUNT.
053700
053800 270-COUNT-PRODUCTS-FOR-WAREHOUSE-EXIT.
053900     EXIT.
054000
054100 271-TEST-ONE-PRODUCT-FOR-WAREHOUSE.
054200
054300     IF AS-T-WAREHOUSE-CODE (AS-SUB) EQUAL AM-WAREHOUSE-CODE
054400        IF AS-T-PRODUCT-ID (AS-SUB) EQUAL AM-PRODUCT-ID
054500           MOVE "Y" TO W-ALREADY-FOR-WAREHOUSE
054600        ELSE
054700           PERFORM 272-SEEN-BEFORE-FOR-WAREHOUSE.
054800     ADD 1 TO AS-SUB.
054900
055000 271-TEST-ONE-PRODUCT-FOR-WAREHOUSE-EXIT.
055100     EXIT.
055200
055300 272-SEEN-BEFORE-FOR-WAREHOUSE.
055400
055500     MOVE "N" TO W-FOUND-ASSOC-RECORD.
055600     MOVE 1   TO AS-FOUND-IDX.
055700
055800     PERFORM 273-TEST-ONE-PRIOR-PRODUCT-ROW
055900               UNTIL AS-FOUND-IDX GREATER THAN AS-SUB
056000                  OR FOUND-ASSOC-RECORD.
056100
056200     IF NOT FOUND-ASSOC-RECORD
056300        ADD 1 TO AS-DISTINCT-COUNT.
056400
056500 272-SEEN-BEFORE-FOR-WAREHOUSE-EXIT.
056600     EXIT.
056700
056800 273-TEST-ONE-PRIOR-PRODUCT-ROW.
056900
057000     IF AS-FOUND-IDX NOT EQUAL AS-SUB
057100       AND AS-T-WAREHOUSE-CODE (AS-FOUND-IDX)
057200                              EQUAL AM-WAREHOUSE-CODE
057300           AND AS-T-PRODUCT-ID (AS-FOUND-IDX) EQUAL
057400                                AS-T-PRODUCT-ID (AS-SUB)
057500        MOVE "Y" TO W-FOUND-ASSOC-RECORD
057600     ELSE
057700        ADD 1 TO AS-FOUND-IDX.
057800
057900 273-TEST-ONE-PRIOR-PRODUCT-ROW-EXIT.
058000     EXIT.
058100*-----------------------------------------------------------------
058200
058300* 280- APPEND THE NEW ASSOCIATION ROW AND ADVANCE THE SURROGATE
058400* ID COUNTER.
058500
058600 280-APPEND-NEW-ASSOCIATION.
058700
058800     PERFORM GET-CURRENT-TIMESTAMP THRU GET-CURRENT-TIMESTAMP-EXIT.
058900
059000     ADD 1 TO AS-TABLE-COUNT.
059100     MOVE AS-NEXT-ID         TO AS-T-ID             (AS-TABLE-COUNT).
059200     MOVE AM-WAREHOUSE-CODE  TO AS-T-WAREHOUSE-CODE (AS-TABLE-COUNT).
059300     MOVE AM-PRODUCT-ID      TO AS-T-PRODUCT-ID     (AS-TABLE-COUNT).
059400     MOVE AM-STORE-ID        TO AS-T-STORE-ID       (AS-TABLE-COUNT).
059500     MOVE WS-STAMP           TO AS-T-CREATED-AT     (AS-TABLE-COUNT).
059600
059700     ADD 1 TO AS-NEXT-ID.
059800
059900 280-APPEND-NEW-ASSOCIATION-EXIT.
060000     EXIT.
060100*-----------------------------------------------------------------
060200
060300* 300- DELETE-ASSOCIATION USE CASE.  BUSINESS RULE 14.
060400
060500 300-DELETE-ASSOCIATION.
060600
060700     PERFORM 240-FIND-TRIPLE.
060800
060900     IF NOT FOUND-ASSOC-RECORD
061000        MOVE "REJECTED" TO AM-RESULT
061100        MOVE "ASSOCIATION NOT FOUND" TO AM-REASON
061200        GO TO 300-DELETE-ASSOCIATION-EXIT.
061300
061400     PERFORM 320-REMOVE-FOUND-ROW.
061500     MOVE "ACCEPTED" TO AM-RESULT.
061600
061700 300-DELETE-ASSOCIATION-EXIT.
061800     EXIT.
061900*-----------------------------------------------------------------
062000
062100* 320- CLOSE THE GAP LEFT BY A DELETED ROW BY SLIDING EVERY ROW
062200* BEHIND IT DOWN ONE SUBSCRIPT.
062300
062400 320-REMOVE-FOUND-ROW.
062500
062600     MOVE AS-FOUND-IDX TO AS-SUB.
062700
062800     PERFORM 321-SHIFT-ONE-ROW-DOWN
062900               UNTIL AS-SUB GREATER THAN AS-TABLE-COUNT.
063000
063100     SUBTRACT 1 FROM AS-TABLE-COUNT.
063200
063300 320-REMOVE-FOUND-ROW-EXIT.
063400     EXIT.
063500
063600 321-SHIFT-ONE-ROW-DOWN.
063700
063800     IF AS-SUB LESS THAN AS-TABLE-COUNT
063900        MOVE AS-TABLE (AS-SUB + 1) TO AS-TABLE (AS-SUB).
064000     ADD 1 TO AS-SUB.
064100
064200 321-SHIFT-ONE-ROW-DOWN-EXIT.
064300     EXIT.
064400*-----------------------------------------------------------------
064500
064600* 400- GET-ASSOCIATIONS USE CASE.  NO BUSINESS RULE -- HAND THE
064700* WHOLE TABLE BACK TO THE DRIVER THROUGH LINKAGE.
064800
064900 400-LIST-ASSOCIATIONS.
065000
065100     MOVE AS-TABLE-COUNT TO AM-LIST-COUNT.
065200     MOVE 1 TO AS-IDX.
065300
065400     PERFORM 410-COPY-ONE-LIST-ENTRY
065500               UNTIL AS-IDX GREATER THAN AS-TABLE-COUNT.
065600
065700     MOVE "ACCEPTED" TO AM-RESULT.
065800
065900 400-LIST-ASSOCIATIONS-EXIT.
066000     EXIT.
066100
066200 410-COPY-ONE-LIST-ENTRY.
066300
066400    MOVE AS-T-ID (AS-IDX)
066500                        TO AM-LIST-ASSOC-ID (AS-IDX).
066600    MOVE AS-T-WAREHOUSE-CODE (AS-IDX)
066700                        TO AM-LIST-WAREHOUSE-CODE (AS-IDX).
066800    MOVE AS-T-PRODUCT-ID (AS-IDX)
066900                        TO AM-LIST-PRODUCT-ID (AS-IDX).
067000    MOVE AS-T-STORE-ID (AS-IDX)
067100                        TO AM-LIST-STORE-ID (AS-IDX).
067200     ADD 1 TO AS-IDX.
067300
067400 410-COPY-ONE-LIST-ENTRY-EXIT.
067500     EXIT.
067600*-----------------------------------------------------------------
067700
067800* 900- FLUSH AS-TABLE BACK TO ASSOCIATION-MASTER.  CALLED ONCE BY
067900* THE DRIVER AT END OF RUN.
068000
068100 900-SAVE-ASSOCIATION-MASTER.
068200
068300     OPEN OUTPUT ASSOCIATION-MASTER.
068400     MOVE 1 TO AS-IDX.
068500
068600     PERFORM 910-WRITE-ONE-ASSOCIATION-ROW
068700               UNTIL AS-IDX GREATER THAN AS-TABLE-COUNT.
068800
068900     CLOSE ASSOCIATION-MASTER.
069000     MOVE "ACCEPTED" TO AM-RESULT.
069100
069200 900-SAVE-ASSOCIATION-MASTER-EXIT.
069300     EXIT.
069400
069500 910-WRITE-ONE-ASSOCIATION-ROW.
069600
069700     MOVE AS-T-ID             (AS-IDX) TO ASSM-ID.
069800     MOVE AS-T-WAREHOUSE-CODE (AS-IDX) TO ASSM-WAREHOUSE-CODE.
069900     MOVE AS-T-PRODUCT-ID     (AS-IDX) TO ASSM-PRODUCT-ID.
070000     MOVE AS-T-STORE-ID       (AS-IDX) TO ASSM-STORE-ID.
070100     MOVE AS-T-CREATED-AT     (AS-IDX) TO ASSM-CREATED-AT.
070200     WRITE ASSOC-MASTER-RECORD.
070300     ADD 1 TO AS-IDX.
070400
070500 910-WRITE-ONE-ASSOCIATION-ROW-EXIT.
070600     EXIT.
070700*-----------------------------------------------------------------
070800
070900     COPY "PLTSTAMP.CBL".
