000100*****************************************************************
000200* FDTRAN.CBL
000300* FD + record layout for TRANSACTION-IN.
000400* TRAN-TYPE selects which of the REDEFINES views below applies;
000500* CREATE-WAREHOUSE/REPLACE-WAREHOUSE share the warehouse view,
000600* CREATE-ASSOC/DELETE-ASSOC share the association view,
000700* ARCHIVE-WAREHOUSE and LIST-ASSOC use only TRAN-TYPE and the
000800* business-unit-code (archive) or nothing at all (list).
000900*---------------------------------------------------------------
001000* 04/15/1991  R.OKONKWO   INITIAL VERSION.
001100*****************************************************************
001200 FD  TRANSACTION-IN
001300     LABEL RECORDS ARE OMITTED.
001400 01  TRAN-RECORD.
001500     05  TRAN-TYPE                     PIC X(20).
001600         88  TRAN-IS-CREATE-WAREHOUSE  VALUE "CREATE-WAREHOUSE".
001700         88  TRAN-IS-REPLACE-WAREHOUSE VALUE "REPLACE-WAREHOUSE".
001800         88  TRAN-IS-ARCHIVE-WAREHOUSE VALUE "ARCHIVE-WAREHOUSE".
001900         88  TRAN-IS-CREATE-ASSOC      VALUE "CREATE-ASSOC".
002000         88  TRAN-IS-DELETE-ASSOC      VALUE "DELETE-ASSOC".
002100         88  TRAN-IS-LIST-ASSOC        VALUE "LIST-ASSOC".
002200     05  TRAN-DETAIL.
002300         10  TRAN-BUSINESS-UNIT-CODE   PIC X(40).
002400         10  TRAN-LOCATION             PIC X(20).
002500         10  TRAN-CAPACITY             PIC 9(09).
002600         10  TRAN-STOCK                PIC 9(09).
002700         10  TRAN-PRODUCT-ID           PIC 9(09).
002800         10  TRAN-STORE-ID             PIC 9(09).
002900         10  FILLER                    PIC X(05).
003000     05  TRAN-WAREHOUSE-VIEW REDEFINES TRAN-DETAIL.
003100         10  TWH-BUSINESS-UNIT-CODE    PIC X(40).
003200         10  TWH-LOCATION              PIC X(20).
003300         10  TWH-CAPACITY              PIC 9(09).
003400         10  TWH-STOCK                 PIC 9(09).
003500         10  FILLER                    PIC X(23).
003600     05  TRAN-ASSOC-VIEW REDEFINES TRAN-DETAIL.
003700         10  TAS-WAREHOUSE-CODE        PIC X(40).
003800         10  FILLER                    PIC X(20).
003900         10  FILLER                    PIC X(09).
004000         10  FILLER                    PIC X(09).
004100         10  TAS-PRODUCT-ID            PIC 9(09).
004200         10  TAS-STORE-ID              PIC 9(09).
004300         10  FILLER                    PIC X(05).
