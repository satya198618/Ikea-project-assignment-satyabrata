000100*****************************************************************
000200* SLTRAN.CBL
000300* FILE-CONTROL entry for TRANSACTION-IN, the run's input deck.
000400* One request per line; LINE SEQUENTIAL so the deck can be
000500* built and eyeballed with any editor.
000600*---------------------------------------------------------------
000700* 04/15/1991  R.OKONKWO   INITIAL VERSION.
000800*****************************************************************
000900 SELECT TRANSACTION-IN ASSIGN TO "TRANSACTION-IN"
001000     ORGANIZATION   IS LINE SEQUENTIAL
001100     ACCESS         IS SEQUENTIAL
001200     FILE STATUS    IS WS-FS-TRANSACTION-IN.
