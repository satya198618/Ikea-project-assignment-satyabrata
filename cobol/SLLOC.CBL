000100*****************************************************************
000200* SLLOC.CBL
000300* FILE-CONTROL entry for the LOCATION-TABLE load file.
000400* LOCATION is a fixed, shop-wide constant table (physical sites
000500* and their warehouse/capacity ceilings) -- it is never
000600* maintained by this suite, only loaded once per run.
000700*---------------------------------------------------------------
000800* 03/11/1991  R.OKONKWO   INITIAL VERSION.
000900*****************************************************************
001000 SELECT LOCATION-TABLE ASSIGN TO "LOCATION-TABLE"
001100     ORGANIZATION   IS SEQUENTIAL
001200     ACCESS         IS SEQUENTIAL
001300     FILE STATUS    IS WS-FS-LOCATION-TABLE.
