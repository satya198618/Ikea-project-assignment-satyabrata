000100*****************************************************************
000200* FDRPT.CBL
000300* FD + record layout for REPORT-OUT.
000400* RPT-DETAIL-LINE carries one line per transaction processed;
000500* RPT-TOTALS-LINE redefines the same record for the trailing
000600* control-totals section written at end of run.
000700*---------------------------------------------------------------
000800* 04/15/1991  R.OKONKWO   INITIAL VERSION.
000900*****************************************************************
001000 FD  REPORT-OUT
001100     LABEL RECORDS ARE OMITTED.
001200 01  RPT-RECORD.
001300     05  RPT-DETAIL-LINE.
001400         10  RPT-TXN-TYPE              PIC X(20).
001500         10  RPT-KEY                   PIC X(40).
001600         10  RPT-RESULT                PIC X(08).
001700         10  RPT-REASON                PIC X(60).
001800     05  RPT-TOTALS-LINE REDEFINES RPT-DETAIL-LINE.
001900         10  RPT-TOT-LABEL             PIC X(40).
002000         10  RPT-TOT-VALUE             PIC ZZZ,ZZ9.
002100         10  FILLER                    PIC X(81).
