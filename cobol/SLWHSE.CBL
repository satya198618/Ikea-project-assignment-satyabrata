000100*****************************************************************
000200* SLWHSE.CBL
000300* FILE-CONTROL entry for WAREHOUSE-MASTER.
000400* The dataset is small (tens of active warehouses at most), so
000500* the shop's standard practice of an indexed master was dropped
000600* in favor of a flat SEQUENTIAL file plus a companion in-memory
000700* OCCURS index (see WH-TABLE in warehouse-maintenance.cob) --
000800* this box has no ISAM handler on it.
000900*---------------------------------------------------------------
001000* 04/02/1991  R.OKONKWO   INITIAL VERSION.
001100*****************************************************************
001200 SELECT WAREHOUSE-MASTER ASSIGN TO "WAREHOUSE-MASTER"
001300     ORGANIZATION   IS SEQUENTIAL
001400     ACCESS         IS SEQUENTIAL
001500     FILE STATUS    IS WS-FS-WAREHOUSE-MASTER.
