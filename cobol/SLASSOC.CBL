000100*****************************************************************
000200* SLASSOC.CBL
000300* FILE-CONTROL entry for ASSOCIATION-MASTER (warehouse/product/
000400* store link records).  Flat SEQUENTIAL, same treatment as
000500* WAREHOUSE-MASTER -- scanned into an in-memory OCCURS table
000600* once per run, the dataset being small.
000700*---------------------------------------------------------------
000800* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000900*****************************************************************
001000 SELECT ASSOCIATION-MASTER ASSIGN TO "ASSOCIATION-MASTER"
001100     ORGANIZATION   IS SEQUENTIAL
001200     ACCESS         IS SEQUENTIAL
001300     FILE STATUS    IS WS-FS-ASSOCIATION-MASTER.
