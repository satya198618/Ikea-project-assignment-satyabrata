000100*-------------------------------------------------------------
000200* wststamp.cbl
000300* WORKING-STORAGE to be used by PLTSTAMP.CBL
000400*-------------------------------------------------------------
000500* Builds a run-time timestamp of the form CCYY-MM-DDTHH:MM:SS
000600* into WS-STAMP (26 bytes, padded with spaces, matching the
000700* WHM-CREATED-AT / ASSM-CREATED-AT record fields).  Replaces
000800* the old wsopdate.cbl, which existed only to support operator
000900* date entry -- this suite never asks the operator for a date.
001000*-------------------------------------------------------------
001100
001200     01  WS-STAMP                      PIC X(26).
001300     01  WS-STAMP-PARTS REDEFINES WS-STAMP.
001400         05  WS-STAMP-CCYY          PIC 9(04).
001500         05  FILLER                 PIC X(01) VALUE "-".
001600         05  WS-STAMP-MM            PIC 9(02).
001700         05  FILLER                 PIC X(01) VALUE "-".
001800         05  WS-STAMP-DD            PIC 9(02).
001900         05  FILLER                 PIC X(01) VALUE "T".
002000         05  WS-STAMP-HH            PIC 9(02).
002100         05  FILLER                 PIC X(01) VALUE ":".
002200         05  WS-STAMP-MI            PIC 9(02).
002300         05  FILLER                 PIC X(01) VALUE ":".
002400         05  WS-STAMP-SS            PIC 9(02).
002500         05  FILLER                 PIC X(07).
002600
002700     01  WS-STAMP-TODAY                 PIC 9(08).
002800     01  WS-STAMP-TODAY-PARTS REDEFINES WS-STAMP-TODAY.
002900         05  WS-STAMP-TODAY-CCYY    PIC 9(04).
003000         05  WS-STAMP-TODAY-MM      PIC 9(02).
003100         05  WS-STAMP-TODAY-DD      PIC 9(02).
003200
003300     01  WS-STAMP-NOW                   PIC 9(08).
003400     01  WS-STAMP-NOW-PARTS REDEFINES WS-STAMP-NOW.
003500         05  WS-STAMP-NOW-HH        PIC 9(02).
003600         05  WS-STAMP-NOW-MI        PIC 9(02).
003700         05  WS-STAMP-NOW-SS        PIC 9(02).
003800         05  WS-STAMP-NOW-HS        PIC 9(02).
