000100*-------------------------------------------------------------
000200* FULFILMENT-BATCH-DRIVER.COB
000300* Replaces the shop's old stock-ledger-batch program as the
000400* suite's main driver.  That program ran a menu loop and CALLed
000500* one of the maintenance programs per operator choice; this
000600* program reads TRANSACTION-IN to end of file and CALLs
000700* warehouse-maintenance
000800* or association-maintenance once per input line, the same
000900* open-the-files-once/CALL-many-times shape the old menu used,
001000* just with TRAN-TYPE standing in for the operator's digit.
001100* Writes one REPORT-OUT line per transaction, then a trailing
001200* control-totals section, then tells each maintenance program
001300* to flush its in-memory table back to its master file before
001400* STOP RUN.
001500*-------------------------------------------------------------
001600* 04/15/1991  R.OKONKWO   INITIAL VERSION.
001700* 04/18/1991  R.OKONKWO   Added the CREATE/REPLACE/ARCHIVE
001800*                         warehouse dispatch and the detail
001900*                         line write.
002000* 04/22/1991  R.OKONKWO   Added CREATE-ASSOC/DELETE-ASSOC
002100*                         dispatch to association-maintenance.
002200* 05/06/1991  R.OKONKWO   Added LIST-ASSOC dispatch and the
002300*                         450- paragraph that prints the
002400*                         returned list one line at a time.
002500* 05/09/1991  R.OKONKWO   Added the trailing control-totals
002600*                         section (counts by result, rejection
002700*                         reason rollup) at T.VANDUSEN's request
002800*                         so operations has a run summary
002900*                         without grepping the detail lines.
003000* 11/19/1998  R.OKONKWO   Y2K -- no date fields live in this
003100*                         program directly, but confirmed the
003200*                         copybooks it pulls in (FDWHSE, FDASSOC
003300*                         by way of the maintenance programs)
003400*                         were widened to CCYY.  No code change
003500*                         needed here.
003600* 03/22/2001  T.VANDUSEN  REQ 4417.  Added W-REJECT-COUNT
003700*                         breakout by reason so the nightly
003800*                         batch log shows WHY things were
003900*                         rejected, not just a bare count.
004000* 06/14/2001  T.VANDUSEN  REQ 4417.  warehouse-maintenance now
004100*                         tells "already archived" apart from
004200*                         "not found" -- folded the new reason
004300*                         into the STATE bucket and relabeled the
004400*                         totals line to match.
004500*-------------------------------------------------------------
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.        fulfilment-batch-driver.
004800 AUTHOR.            R. OKONKWO.
004900 INSTALLATION.      DATA CENTER SERVICES.
005000 DATE-WRITTEN.      04/15/1991.
005100 DATE-COMPILED.
005200 SECURITY.          UNCLASSIFIED.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     COPY "SLTRAN.CBL".
006300     COPY "SLRPT.CBL".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800     COPY "FDTRAN.CBL".
006900     COPY "FDRPT.CBL".
007000
007100 WORKING-STORAGE SECTION.
007200
007300*    FILE-STATUS FIELDS.
007400
007500 01  WS-FS-TRANSACTION-IN          PIC X(02).
007600     88  WS-FS-TRANSACTION-IN-OK   VALUE "00".
007700     88  WS-FS-TRANSACTION-IN-EOF  VALUE "10".
007800
007900 01  WS-FS-REPORT-OUT              PIC X(02).
008000     88  WS-FS-REPORT-OUT-OK       VALUE "00".
008100
008200*    RESULT/REASON RECEIVING AREAS FOR THE CALLED PROGRAMS.
008300
008400 01  W-RESULT                      PIC X(08).
008500 01  W-REASON                      PIC X(60).
008600
008700*    CONTROL-TOTAL COUNTERS -- ALL COMP, PER SHOP PRACTICE FOR
008800*    ANYTHING THAT ONLY EVER HOLDS A COUNT.
008900
009000 01  W-TOTALS-AREA.
009100     05  W-WAREHOUSES-CREATED      PIC 9(07) COMP.
009200     05  W-WAREHOUSES-REPLACED     PIC 9(07) COMP.
009300     05  W-WAREHOUSES-ARCHIVED     PIC 9(07) COMP.
009400     05  W-ASSOCS-CREATED          PIC 9(07) COMP.
009500     05  W-ASSOCS-DELETED          PIC 9(07) COMP.
009600     05  W-TOTAL-REJECTED          PIC 9(07) COMP.
009700     05  W-LIST-REQUESTS           PIC 9(07) COMP.
009800     05  FILLER                    PIC X(04).
009900
010000*    REQ 4417 -- REJECTION COUNTS BROKEN OUT BY REASON.  EACH
010100*    REASON BUCKET IS A SINGLE COMP COUNTER, BUMPED BY
010200*    710-BUCKET-ONE-REJECTION, MATCHED AGAINST W-REASON.
010300
010400 01  W-REJECT-REASON-AREA.
010500     05  W-REJ-DUPLICATE           PIC 9(07) COMP.
010600     05  W-REJ-NOTFOUND            PIC 9(07) COMP.
010700     05  W-REJ-CEILING             PIC 9(07) COMP.
010800     05  W-REJ-STATE               PIC 9(07) COMP.
010900     05  W-REJ-OTHER               PIC 9(07) COMP.
011000     05  FILLER                    PIC X(04).
011100
011200*    W-LIST-IDX DRIVES THE PRINT-BACK OF A RETURNED LIST-ASSOC
011300*    TABLE -- A SUBSCRIPT, SO COMP LIKE EVERY OTHER SUBSCRIPT IN
011400*    THE SUITE.
011500
011600 01  W-LIST-IDX                    PIC 9(05) COMP.
011700 01  FILLER                        PIC X(01).
011800
011900 77  DUMMY                         PIC X.
012000
012100*    LINKAGE-SHAPED WORKING-STORAGE FOR THE TWO MAINTENANCE
012200*    PROGRAMS.  ONE GROUP PER CALLEE, KEPT SEPARATE ON PURPOSE
012300*    (TWO REDEFINES OF THE SAME AREA TURNED INTO A TANGLE THE
012400*    FIRST TIME WE TRIED IT 04/91 -- BACKED THAT OUT).
012500
012600 01  W-WM-AREA.
012700     05  W-WM-OP-CODE              PIC X(20).
012800     05  W-WM-BUSINESS-UNIT-CODE   PIC X(40).
012900     05  W-WM-LOCATION             PIC X(20).
013000     05  W-WM-CAPACITY             PIC 9(09).
013100     05  W-WM-STOCK                PIC 9(09).
013200     05  W-WM-RESULT               PIC X(08).
013300     05  W-WM-REASON               PIC X(60).
013400     05  FILLER                    PIC X(04).
013500
013600 01  W-AM-AREA.
013700     05  W-AM-OP-CODE              PIC X(20).
013800     05  W-AM-WAREHOUSE-CODE       PIC X(40).
013900     05  W-AM-PRODUCT-ID           PIC 9(09).
014000     05  W-AM-STORE-ID             PIC 9(09).
014100     05  W-AM-RESULT               PIC X(08).
014200     05  W-AM-REASON               PIC X(60).
014300     05  W-AM-LIST-COUNT           PIC 9(05) COMP.
014400     05  W-AM-LIST-AREA.
014500         10  W-AM-LIST-ENTRY OCCURS 500 TIMES.
014600             15  W-AM-LIST-ASSOC-ID        PIC 9(09).
014700             15  W-AM-LIST-WAREHOUSE-CODE  PIC X(40).
014800             15  W-AM-LIST-PRODUCT-ID      PIC 9(09).
014900             15  W-AM-LIST-STORE-ID        PIC 9(09).
015000             15  FILLER                    PIC X(04).
015100*-----------------------------------------------------------------
015200
015300 PROCEDURE DIVISION.
015400
015500 000-MAIN-LOGIC.
015600
015700     OPEN INPUT  TRANSACTION-IN.
015800     OPEN OUTPUT REPORT-OUT.
015900
016000     READ TRANSACTION-IN
016100         AT END MOVE "10" TO WS-FS-TRANSACTION-IN.
016200
016300     PERFORM 100-PROCESS-ONE-TRANSACTION
016400               UNTIL WS-FS-TRANSACTION-IN-EOF.
016500
016600     PERFORM 800-SAVE-WAREHOUSE-MASTER.
016700     PERFORM 850-SAVE-ASSOCIATION-MASTER.
016800     PERFORM 900-WRITE-TOTALS.
016900
017000     CLOSE TRANSACTION-IN.
017100     CLOSE REPORT-OUT.
017200
017300     STOP RUN.
017400*-----------------------------------------------------------------
017500
017600* 100- ONE TRANSACTION, ONE DISPATCH, ONE REPORT LINE, THEN
017700*      READ AHEAD FOR THE NEXT PASS.
017800
017900 100-PROCESS-ONE-TRANSACTION.
018000
018100     MOVE SPACES TO W-RESULT.
018200     MOVE SPACES TO W-REASON.
018300
018400     IF TRAN-IS-CREATE-WAREHOUSE
018500        PERFORM 200-DO-CREATE-WAREHOUSE
018600     ELSE
018700     IF TRAN-IS-REPLACE-WAREHOUSE
018800        PERFORM 210-DO-REPLACE-WAREHOUSE
018900     ELSE
019000     IF TRAN-IS-ARCHIVE-WAREHOUSE
019100        PERFORM 220-DO-ARCHIVE-WAREHOUSE
019200     ELSE
019300     IF TRAN-IS-CREATE-ASSOC
019400        PERFORM 300-DO-CREATE-ASSOCIATION
019500     ELSE
019600     IF TRAN-IS-DELETE-ASSOC
019700        PERFORM 310-DO-DELETE-ASSOCIATION
019800     ELSE
019900     IF TRAN-IS-LIST-ASSOC
020000        PERFORM 320-DO-LIST-ASSOCIATIONS
020100     ELSE
020200        MOVE "REJECTED" TO W-RESULT
020300        MOVE "UNRECOGNIZED TRANSACTION TYPE" TO W-REASON.
020400
020500     IF NOT TRAN-IS-LIST-ASSOC
020600        PERFORM 500-WRITE-DETAIL-LINE
020700        PERFORM 700-ROLL-UP-ONE-RESULT.
020800
020900     READ TRANSACTION-IN
021000         AT END MOVE "10" TO WS-FS-TRANSACTION-IN.
021100
021200 100-PROCESS-ONE-TRANSACTION-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------------
021500
021600* 200- CREATE-WAREHOUSE TRANSACTION.
021700
021800 200-DO-CREATE-WAREHOUSE.
021900
022000     MOVE "CREATE-WAREHOUSE"       TO W-WM-OP-CODE.
022100     MOVE TWH-BUSINESS-UNIT-CODE   TO W-WM-BUSINESS-UNIT-CODE.
022200     MOVE TWH-LOCATION             TO W-WM-LOCATION.
022300     MOVE TWH-CAPACITY             TO W-WM-CAPACITY.
022400     MOVE TWH-STOCK                TO W-WM-STOCK.
022500
022600     CALL "warehouse-maintenance" USING W-WM-OP-CODE
022700                                         W-WM-BUSINESS-UNIT-CODE
022800                                         W-WM-LOCATION
022900                                         W-WM-CAPACITY
023000                                         W-WM-STOCK
023100                                         W-WM-RESULT
023200                                         W-WM-REASON.
023300
023400     MOVE W-WM-RESULT TO W-RESULT.
023500     MOVE W-WM-REASON TO W-REASON.
023600
023700 200-DO-CREATE-WAREHOUSE-EXIT.
023800     EXIT.
023900*-----------------------------------------------------------------
024000
024100* 210- REPLACE-WAREHOUSE TRANSACTION.
024200
024300 210-DO-REPLACE-WAREHOUSE.
024400
024500     MOVE "REPLACE-WAREHOUSE"      TO W-WM-OP-CODE.
024600     MOVE TWH-BUSINESS-UNIT-CODE   TO W-WM-BUSINESS-UNIT-CODE.
024700     MOVE TWH-LOCATION             TO W-WM-LOCATION.
024800     MOVE TWH-CAPACITY             TO W-WM-CAPACITY.
024900     MOVE TWH-STOCK                TO W-WM-STOCK.
025000
025100     CALL "warehouse-maintenance" USING W-WM-OP-CODE
025200                                         W-WM-BUSINESS-UNIT-CODE
025300                                         W-WM-LOCATION
025400                                         W-WM-CAPACITY
025500                                         W-WM-STOCK
025600                                         W-WM-RESULT
025700                                         W-WM-REASON.
025800
025900     MOVE W-WM-RESULT TO W-RESULT.
026000     MOVE W-WM-REASON TO W-REASON.
026100
026200 210-DO-REPLACE-WAREHOUSE-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------------
026500
026600* 220- ARCHIVE-WAREHOUSE TRANSACTION.
026700
026800 220-DO-ARCHIVE-WAREHOUSE.
026900
027000     MOVE "ARCHIVE-WAREHOUSE"      TO W-WM-OP-CODE.
027100     MOVE TRAN-BUSINESS-UNIT-CODE  TO W-WM-BUSINESS-UNIT-CODE.
027200     MOVE SPACES                   TO W-WM-LOCATION.
027300     MOVE ZERO                     TO W-WM-CAPACITY.
027400     MOVE ZERO                     TO W-WM-STOCK.
027500
027600     CALL "warehouse-maintenance" USING W-WM-OP-CODE
027700                                         W-WM-BUSINESS-UNIT-CODE
027800                                         W-WM-LOCATION
027900                                         W-WM-CAPACITY
028000                                         W-WM-STOCK
028100                                         W-WM-RESULT
028200                                         W-WM-REASON.
028300
028400     MOVE W-WM-RESULT TO W-RESULT.
028500     MOVE W-WM-REASON TO W-REASON.
028600
028700 220-DO-ARCHIVE-WAREHOUSE-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000
029100* 300- CREATE-ASSOC TRANSACTION.
029200
029300 300-DO-CREATE-ASSOCIATION.
029400
029500     MOVE "CREATE-ASSOC"       TO W-AM-OP-CODE.
029600     MOVE TAS-WAREHOUSE-CODE   TO W-AM-WAREHOUSE-CODE.
029700     MOVE TAS-PRODUCT-ID       TO W-AM-PRODUCT-ID.
029800     MOVE TAS-STORE-ID         TO W-AM-STORE-ID.
029900
030000     CALL "association-maintenance" USING W-AM-OP-CODE
030100                                           W-AM-WAREHOUSE-CODE
030200                                           W-AM-PRODUCT-ID
030300                                           W-AM-STORE-ID
030400                                           W-AM-RESULT
030500                                           W-AM-REASON
030600                                           W-AM-LIST-COUNT
030700                                           W-AM-LIST-AREA.
030800
030900     MOVE W-AM-RESULT TO W-RESULT.
031000     MOVE W-AM-REASON TO W-REASON.
031100
031200 300-DO-CREATE-ASSOCIATION-EXIT.
031300     EXIT.
031400*-----------------------------------------------------------------
031500
031600* 310- DELETE-ASSOC TRANSACTION.
031700
031800 310-DO-DELETE-ASSOCIATION.
031900
032000     MOVE "DELETE-ASSOC"       TO W-AM-OP-CODE.
032100     MOVE TAS-WAREHOUSE-CODE   TO W-AM-WAREHOUSE-CODE.
032200     MOVE TAS-PRODUCT-ID       TO W-AM-PRODUCT-ID.
032300     MOVE TAS-STORE-ID         TO W-AM-STORE-ID.
032400
032500     CALL "association-maintenance" USING W-AM-OP-CODE
032600                                           W-AM-WAREHOUSE-CODE
032700                                           W-AM-PRODUCT-ID
032800                                           W-AM-STORE-ID
032900                                           W-AM-RESULT
033000                                           W-AM-REASON
033100                                           W-AM-LIST-COUNT
033200                                           W-AM-LIST-AREA.
033300
033400     MOVE W-AM-RESULT TO W-RESULT.
033500     MOVE W-AM-REASON TO W-REASON.
033600
033700 310-DO-DELETE-ASSOCIATION-EXIT.
033800     EXIT.
033900*-----------------------------------------------------------------
034000
034100* 320- LIST-ASSOC TRANSACTION.  NO BUSINESS RULE OF ITS OWN --
034200*      GETASSOCIATIONSUSECASE IS A TRIVIAL LIST-ALL -- SO THIS
034300*      PARAGRAPH JUST MAKES THE CALL AND FANS THE RETURNED
034400*      TABLE OUT TO THE REPORT ONE LINE AT A TIME.
034500
034600 320-DO-LIST-ASSOCIATIONS.
034700
034800     MOVE "LIST-ASSOC"         TO W-AM-OP-CODE.
034900     MOVE SPACES               TO W-AM-WAREHOUSE-CODE.
035000     MOVE ZERO                 TO W-AM-PRODUCT-ID.
035100     MOVE ZERO                 TO W-AM-STORE-ID.
035200
035300     CALL "association-maintenance" USING W-AM-OP-CODE
035400                                           W-AM-WAREHOUSE-CODE
035500                                           W-AM-PRODUCT-ID
035600                                           W-AM-STORE-ID
035700                                           W-AM-RESULT
035800                                           W-AM-REASON
035900                                           W-AM-LIST-COUNT
036000                                           W-AM-LIST-AREA.
036100
036200     ADD 1 TO W-LIST-REQUESTS.
036300     MOVE 1 TO W-LIST-IDX.
036400
036500     PERFORM 450-WRITE-ONE-LIST-LINE
036600               UNTIL W-LIST-IDX GREATER THAN W-AM-LIST-COUNT.
036700
036800 320-DO-LIST-ASSOCIATIONS-EXIT.
036900     EXIT.
037000*-----------------------------------------------------------------
037100
037200* 450- ONE LIST-ASSOC DETAIL LINE.  THE WAREHOUSE CODE GOES IN
037300*      RPT-KEY; PRODUCT/STORE RIDE ALONG IN RPT-REASON SINCE
037400*      THE DETAIL LINE HAS NO OTHER COLUMNS FOR THEM.
037500
037600 450-WRITE-ONE-LIST-LINE.
037700
037800     MOVE "LIST-ASSOC"  TO RPT-TXN-TYPE.
037900     MOVE W-AM-LIST-WAREHOUSE-CODE (W-LIST-IDX) TO RPT-KEY.
038000     MOVE "LISTED"      TO RPT-RESULT.
038100
038200     MOVE SPACES TO RPT-REASON.
038300     STRING "PRODUCT="
038400         W-AM-LIST-PRODUCT-ID (W-LIST-IDX)
038500         " STORE="
038600         W-AM-LIST-STORE-ID   (W-LIST-IDX)
038700         " ASSOC-ID="
038800         W-AM-LIST-ASSOC-ID   (W-LIST-IDX)
038900         DELIMITED BY SIZE INTO RPT-REASON.
039000
039100     WRITE RPT-RECORD.
039200
039300     ADD 1 TO W-LIST-IDX.
039400
039500 450-WRITE-ONE-LIST-LINE-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------------
039800
039900* 500- ONE REPORT-OUT DETAIL LINE PER TRANSACTION PROCESSED.
040000
040100 500-WRITE-DETAIL-LINE.
040200
040300     MOVE TRAN-TYPE TO RPT-TXN-TYPE.
040400
040500     IF TRAN-IS-CREATE-ASSOC OR TRAN-IS-DELETE-ASSOC
040600        MOVE TAS-WAREHOUSE-CODE TO RPT-KEY
040700     ELSE
040800        MOVE TRAN-BUSINESS-UNIT-CODE TO RPT-KEY.
040900
041000     MOVE W-RESULT TO RPT-RESULT.
041100     MOVE W-REASON TO RPT-REASON.
041200
041300     WRITE RPT-RECORD.
041400
041500 500-WRITE-DETAIL-LINE-EXIT.
041600     EXIT.
041700*-----------------------------------------------------------------
041800
041900* 700- ROLL ONE TRANSACTION'S RESULT INTO THE RUNNING TOTALS.
042000*      710- BREAKS A REJECTION OUT BY REASON BUCKET (REQ 4417).
042100
042200 700-ROLL-UP-ONE-RESULT.
042300
042400     IF W-RESULT EQUAL "ACCEPTED"
042500        IF TRAN-IS-CREATE-WAREHOUSE
042600           ADD 1 TO W-WAREHOUSES-CREATED
042700        ELSE
042800        IF TRAN-IS-REPLACE-WAREHOUSE
042900           ADD 1 TO W-WAREHOUSES-REPLACED
043000        ELSE
043100        IF TRAN-IS-ARCHIVE-WAREHOUSE
043200           ADD 1 TO W-WAREHOUSES-ARCHIVED
043300        ELSE
043400        IF TRAN-IS-CREATE-ASSOC
043500           ADD 1 TO W-ASSOCS-CREATED
043600        ELSE
043700        IF TRAN-IS-DELETE-ASSOC
043800           ADD 1 TO W-ASSOCS-DELETED
043900     ELSE
044000        ADD 1 TO W-TOTAL-REJECTED
044100        PERFORM 710-BUCKET-ONE-REJECTION.
044200
044300 700-ROLL-UP-ONE-RESULT-EXIT.
044400     EXIT.
044500*-----------------------------------------------------------------
044600
044700 710-BUCKET-ONE-REJECTION.
044800
044900     IF W-REASON EQUAL "DUPLICATE ACTIVE BUSINESS UNIT CODE"
045000        OR W-REASON EQUAL "ASSOCIATION ALREADY EXISTS"
045100        ADD 1 TO W-REJ-DUPLICATE
045200     ELSE
045300     IF W-REASON EQUAL "LOCATION NOT FOUND"
045400        OR W-REASON EQUAL "WAREHOUSE NOT FOUND"
045500        OR W-REASON EQUAL "WAREHOUSE DOES NOT EXIST"
045600        OR W-REASON EQUAL "PRODUCT DOES NOT EXIST"
045700        OR W-REASON EQUAL "STORE DOES NOT EXIST"
045800        OR W-REASON EQUAL "ASSOCIATION NOT FOUND"
045900        ADD 1 TO W-REJ-NOTFOUND
046000     ELSE
046100     IF W-REASON EQUAL "LOCATION WAREHOUSE CEILING REACHED"
046200        OR W-REASON EQUAL "CAPACITY EXCEEDS LOCATION CEILING"
046300        OR W-REASON EQUAL "STOCK EXCEEDS CAPACITY"
046400        OR W-REASON EQUAL "NEW CAPACITY BELOW CARRIED-OVER STOCK"
046500        OR W-REASON EQUAL "STOCK MUST CARRY FORWARD UNCHANGED"
046600        OR W-REASON EQUAL "MAX 2 WAREHOUSES PER PRODUCT-STORE"
046700        OR W-REASON EQUAL "MAX 3 DISTINCT WAREHOUSES PER STORE"
046800        OR W-REASON EQUAL "MAX 5 DISTINCT PRODUCTS PER WAREHOUSE"
046900        ADD 1 TO W-REJ-CEILING
047000     ELSE
047100     IF W-REASON EQUAL "WAREHOUSE REFERENCE IS BLANK"
047200        OR W-REASON EQUAL "WAREHOUSE ALREADY ARCHIVED"
047300        ADD 1 TO W-REJ-STATE
047400     ELSE
047500        ADD 1 TO W-REJ-OTHER.
047600
047700 710-BUCKET-ONE-REJECTION-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000
048100* 800- TELL WAREHOUSE-MAINTENANCE TO FLUSH WH-TABLE.  THE OP-
048200*      CODE PARAMETERS BEYOND OP-CODE ITSELF ARE IGNORED BY THE
048300*      SAVE PATH, BUT MUST BE PASSED -- LINKAGE ARITY IS FIXED.
048400
048500 800-SAVE-WAREHOUSE-MASTER.
048600
048700     MOVE "SAVE"  TO W-WM-OP-CODE.
048800     MOVE SPACES  TO W-WM-BUSINESS-UNIT-CODE.
048900     MOVE SPACES  TO W-WM-LOCATION.
049000     MOVE ZERO    TO W-WM-CAPACITY.
049100     MOVE ZERO    TO W-WM-STOCK.
049200
049300     CALL "warehouse-maintenance" USING W-WM-OP-CODE
049400                                         W-WM-BUSINESS-UNIT-CODE
049500                                         W-WM-LOCATION
049600                                         W-WM-CAPACITY
049700                                         W-WM-STOCK
049800                                         W-WM-RESULT
049900                                         W-WM-REASON.
050000
050100 800-SAVE-WAREHOUSE-MASTER-EXIT.
050200     EXIT.
050300*-----------------------------------------------------------------
050400
050500* 850- TELL ASSOCIATION-MAINTENANCE TO FLUSH AS-TABLE.
050600
050700 850-SAVE-ASSOCIATION-MASTER.
050800
050900     MOVE "SAVE"  TO W-AM-OP-CODE.
051000     MOVE SPACES  TO W-AM-WAREHOUSE-CODE.
051100     MOVE ZERO    TO W-AM-PRODUCT-ID.
051200     MOVE ZERO    TO W-AM-STORE-ID.
051300
051400     CALL "association-maintenance" USING W-AM-OP-CODE
051500                                           W-AM-WAREHOUSE-CODE
051600                                           W-AM-PRODUCT-ID
051700                                           W-AM-STORE-ID
051800                                           W-AM-RESULT
051900                                           W-AM-REASON
052000                                           W-AM-LIST-COUNT
052100                                           W-AM-LIST-AREA.
052200
052300 850-SAVE-ASSOCIATION-MASTER-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600
052700* 900- TRAILING CONTROL-TOTALS SECTION.  ONE RPT-TOTALS-LINE
052800*      PER COUNTER, WRITTEN AFTER THE LAST DETAIL LINE.
052900
053000 900-WRITE-TOTALS.
053100
053200     MOVE "WAREHOUSES CREATED"        TO RPT-TOT-LABEL.
053300     MOVE W-WAREHOUSES-CREATED        TO RPT-TOT-VALUE.
053400     WRITE RPT-RECORD.
053500
053600     MOVE "WAREHOUSES REPLACED"       TO RPT-TOT-LABEL.
053700     MOVE W-WAREHOUSES-REPLACED       TO RPT-TOT-VALUE.
053800     WRITE RPT-RECORD.
053900
054000     MOVE "WAREHOUSES ARCHIVED"       TO RPT-TOT-LABEL.
054100     MOVE W-WAREHOUSES-ARCHIVED       TO RPT-TOT-VALUE.
054200     WRITE RPT-RECORD.
054300
054400     MOVE "ASSOCIATIONS CREATED"      TO RPT-TOT-LABEL.
054500     MOVE W-ASSOCS-CREATED            TO RPT-TOT-VALUE.
054600     WRITE RPT-RECORD.
054700
054800     MOVE "ASSOCIATIONS DELETED"      TO RPT-TOT-LABEL.
054900     MOVE W-ASSOCS-DELETED            TO RPT-TOT-VALUE.
055000     WRITE RPT-RECORD.
055100
055200     MOVE "LIST-ASSOC REQUESTS"       TO RPT-TOT-LABEL.
055300     MOVE W-LIST-REQUESTS             TO RPT-TOT-VALUE.
055400     WRITE RPT-RECORD.
055500
055600     MOVE "TOTAL TRANSACTIONS REJECTED" TO RPT-TOT-LABEL.
055700     MOVE W-TOTAL-REJECTED              TO RPT-TOT-VALUE.
055800     WRITE RPT-RECORD.
055900
056000     MOVE "  REJECTED -- DUPLICATE"    TO RPT-TOT-LABEL.
056100     MOVE W-REJ-DUPLICATE              TO RPT-TOT-VALUE.
056200     WRITE RPT-RECORD.
056300
056400     MOVE "  REJECTED -- NOT FOUND"    TO RPT-TOT-LABEL.
056500     MOVE W-REJ-NOTFOUND               TO RPT-TOT-VALUE.
056600     WRITE RPT-RECORD.
056700
056800     MOVE "  REJECTED -- CEILING"      TO RPT-TOT-LABEL.
056900     MOVE W-REJ-CEILING                TO RPT-TOT-VALUE.
057000     WRITE RPT-RECORD.
057100
057200     MOVE "  REJECTED -- STATE"          TO RPT-TOT-LABEL.
057300     MOVE W-REJ-STATE                    TO RPT-TOT-VALUE.
057400     WRITE RPT-RECORD.
057500
057600     MOVE "  REJECTED -- OTHER"        TO RPT-TOT-LABEL.
057700     MOVE W-REJ-OTHER                  TO RPT-TOT-VALUE.
057800     WRITE RPT-RECORD.
057900
058000 900-WRITE-TOTALS-EXIT.
058100     EXIT.
058200*-----------------------------------------------------------------
