000100*****************************************************************
000200* SLSTORE.CBL
000300* FILE-CONTROL entry for STORE-MASTER.  Reference file only --
000400* see SLPROD.CBL for why; same treatment for stores.
000500*---------------------------------------------------------------
000600* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000700*****************************************************************
000800 SELECT STORE-MASTER ASSIGN TO "STORE-MASTER"
000900     ORGANIZATION   IS SEQUENTIAL
001000     ACCESS         IS SEQUENTIAL
001100     FILE STATUS    IS WS-FS-STORE-MASTER.
