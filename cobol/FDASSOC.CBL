000100*****************************************************************
000200* FDASSOC.CBL
000300* FD + record layout for ASSOCIATION-MASTER.
000400* Unique key is the triple (ASSM-WAREHOUSE-CODE, ASSM-PRODUCT-ID,
000500* ASSM-STORE-ID).  ASSM-ID is a surrogate assigned on create.
000600*---------------------------------------------------------------
000700* 04/09/1991  R.OKONKWO   INITIAL VERSION.
000800*****************************************************************
000900 FD  ASSOCIATION-MASTER
001000     LABEL RECORDS ARE STANDARD.
001100 01  ASSOC-MASTER-RECORD.
001200     05  ASSM-ID                      PIC 9(09).
001300     05  ASSM-WAREHOUSE-CODE          PIC X(40).
001400     05  ASSM-PRODUCT-ID              PIC 9(09).
001500     05  ASSM-STORE-ID                PIC 9(09).
001600     05  ASSM-CREATED-AT              PIC X(26).
001700     05  ASSM-CREATED-AT-PARTS REDEFINES ASSM-CREATED-AT.
001800         10  ASSM-CREATED-CCYY        PIC 9(04).
001900         10  FILLER                   PIC X(01).
002000         10  ASSM-CREATED-MM          PIC 9(02).
002100         10  FILLER                   PIC X(01).
002200         10  ASSM-CREATED-DD          PIC 9(02).
002300         10  FILLER                   PIC X(01).
002400         10  ASSM-CREATED-TIME        PIC 9(06).
002500         10  FILLER                   PIC X(09).
002600     05  FILLER                       PIC X(04).
