000100*****************************************************************
000200* FDWHSE.CBL
000300* FD + record layout for WAREHOUSE-MASTER.
000400* Natural key is WHM-BUSINESS-UNIT-CODE, which stays stable
000500* across a REPLACE (the old row is marked archived, a new row
000600* is appended carrying the same code).
000700*---------------------------------------------------------------
000800* 04/02/1991  R.OKONKWO   INITIAL VERSION.
000900* 11/19/1998  R.OKONKWO   Y2K -- widened the embedded date parts
001000*                         below to 4-digit century (CCYY).
001100*****************************************************************
001200 FD  WAREHOUSE-MASTER
001300     LABEL RECORDS ARE STANDARD.
001400 01  WH-MASTER-RECORD.
001500     05  WHM-BUSINESS-UNIT-CODE       PIC X(40).
001600     05  WHM-LOCATION                 PIC X(20).
001700     05  WHM-CAPACITY                 PIC 9(09).
001800     05  WHM-STOCK                    PIC 9(09).
001900     05  WHM-CREATED-AT               PIC X(26).
002000     05  WHM-CREATED-AT-PARTS REDEFINES WHM-CREATED-AT.
002100         10  WHM-CREATED-CCYY         PIC 9(04).
002200         10  FILLER                   PIC X(01).
002300         10  WHM-CREATED-MM           PIC 9(02).
002400         10  FILLER                   PIC X(01).
002500         10  WHM-CREATED-DD           PIC 9(02).
002600         10  FILLER                   PIC X(01).
002700         10  WHM-CREATED-TIME         PIC 9(06).
002800         10  FILLER                   PIC X(09).
002900     05  WHM-ARCHIVED-AT              PIC X(26).
003000     05  WHM-ARCHIVED-AT-PARTS REDEFINES WHM-ARCHIVED-AT.
003100         10  WHM-ARCHIVED-CCYY        PIC 9(04).
003200         10  FILLER                   PIC X(01).
003300         10  WHM-ARCHIVED-MM          PIC 9(02).
003400         10  FILLER                   PIC X(01).
003500         10  WHM-ARCHIVED-DD          PIC 9(02).
003600         10  FILLER                   PIC X(01).
003700         10  WHM-ARCHIVED-TIME        PIC 9(06).
003800         10  FILLER                   PIC X(09).
003900     05  FILLER                       PIC X(04).
